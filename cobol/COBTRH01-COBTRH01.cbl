000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     COBTRH01.
000300 AUTHOR.         T R HANLEY.
000400 INSTALLATION.   DOUBLE OAK FENCING CO.
000500 DATE-WRITTEN.   03/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  THIS PROGRAM PRICES SILT FENCE AND PLASTIC ORANGE FENCE JOBS *
001000*  FOR DOUBLE OAK FENCING CO.  IT READS THE DAILY ESTIMATE      *
001100*  REQUEST FILE ONE JOB AT A TIME, LOOKS UP CURRENT MATERIAL    *
001200*  COSTS IN THE PRICE BOOK TABLE, FIGURES FABRIC, POST, CAP,    *
001300*  LABOR AND FUEL COST, PRICES OPTIONAL FENCE REMOVAL, BUILDS   *
001400*  THE CUSTOMER LINE ITEMS, AND PRINTS THE SALES PROPOSAL.      *
001500*                                                                *
001600*  INPUT  - ESTREQ  (ONE ESTIMATE REQUEST PER JOB TO BE PRICED) *
001700*         - PRICEBK (CURRENT UNIT COSTS, LOADED TO A TABLE AT   *
001800*           STARTUP SO EACH JOB DOES NOT RE-READ THE PRICE      *
001900*           BOOK FILE)                                          *
002000*  OUTPUT - LINEOUT (LINE ITEM DETAIL FILE, FOR THE BILLING     *
002100*           SYSTEM)                                             *
002200*         - SUMOUT  (JOB SUMMARY FILE, FOR THE COST ACCOUNTANT) *
002300*         - PRTOUT  (THE PRINTED SALES PROPOSAL ITSELF)         *
002400*                                                                *
002500*  ONE ESTIMATE REQUEST RECORD MAKES ONE PASS THROUGH THE       *
002600*  PROGRAM AND PRODUCES ONE LINE-ITEM GROUP, ONE SUMMARY        *
002700*  RECORD, AND ONE PROPOSAL BLOCK ON THE PRINTOUT - THERE IS NO *
002800*  CARRY-OVER OF CALCULATED FIELDS FROM ONE JOB TO THE NEXT     *
002900*  EXCEPT THE PRICE BOOK TABLE (LOADED ONCE) AND THE END-OF-RUN *
003000*  CONTROL TOTALS (ACCUMULATED EVERY PASS, PRINTED ONCE).       *
003100******************************************************************
003200*  CHANGE LOG                                                   *
003300*  ---------------------------------------------------------    *
003400*  03/14/86  TRH  ORIG REQ 86-114   INITIAL WRITE-UP             *
003500*  04/02/86  TRH  ORIG REQ 86-114   ADDED PLASTIC CAPS PRICING   *
003600*  09/19/86  TRH  REQ 86-203        FIXED ROLLS CEILING - WAS    *
003700*                                   TRUNCATING INSTEAD OF       *
003800*                                   ROUNDING UP                 *
003900*  01/08/87  DLW  REQ 87-009        12.5 GAUGE DEFAULT PRICE    *
004000*                                   CORRECTED PER J. OAKES      *
004100*  06/30/88  TRH  REQ 88-255        ADDED FENCE REMOVAL PRICING *
004200*                                   TIERED FLOOR PER SALES MGR  *
004300*  11/14/88  TRH  REQ 88-340        $800 MINIMUM REMOVAL JOB    *
004400*  05/02/89  DLW  REQ 89-101        ORANGE FENCE HEAVY DUTY     *
004500*                                   SKU ADDED                   *
004600*  02/26/90  TRH  REQ 90-033        PRICE BOOK NOW LOADED FROM  *
004700*                                   TAPE FILE INSTEAD OF BEING  *
004800*                                   HARD CODED IN WORKING-      *
004900*                                   STORAGE                     *
005000*  08/15/91  DLW  REQ 91-188        REMOVE-TAX FLAG ADDED FOR   *
005100*                                   TAX-EXEMPT CUSTOMERS        *
005200*  03/09/92  TRH  REQ 92-047        GROSS PROFIT / MARGIN PCT   *
005300*                                   AND GOOD/CHECK PROFIT       *
005400*                                   STATUS ADDED TO PROPOSAL    *
005500*  07/21/93  DLW  REQ 93-166        PROPOSAL LIMITED TO 27      *
005600*                                   DETAIL LINES - TRUNCATION   *
005700*                                   WARNING ADDED PER FORMS MAX *
005800*  02/14/94  TRH  REQ 94-021        LABOR RATE CHANGED TO       *
005900*                                   $554.34/DAY PER PAYROLL     *
006000*  10/03/95  DLW  REQ 95-241        CONTROL TOTALS ADDED AT END *
006100*                                   OF RUN PER J. OAKES REQUEST *
006200*  12/11/98  TRH  REQ 98-312        YEAR 2000 COMPLIANCE -      *
006300*                                   EXPANDED ALL DATE YEAR      *
006400*                                   FIELDS TO 4 DIGITS          *
006500*  04/06/99  DLW  REQ 99-058        WASTE PERCENT TRUNCATION    *
006600*                                   DOCUMENTED PER AUDIT FINDING*
006700*  02/11/00  TRH  REQ 00-014        Y2K FOLLOW-UP - VERIFIED    *
006800*                                   CENTURY ROLLOVER ON ALL     *
006900*                                   DATE MATH, NO CODE CHANGED  *
007000*  09/30/04  TRH  REQ 04-188        VALID-CATEGORY-CODE CLASS   *
007100*                                   TEST WIRED INTO SKU PICK TO *
007200*                                   FLAG BAD CATEGORY CODES PER *
007300*                                   DATA INTEGRITY AUDIT        *
007400*  03/17/06  DLW  REQ 06-091        MINOR - REMOVAL FLOOR TABLE *
007500*                                   COMMENTS EXPANDED AFTER NEW *
007600*                                   ESTIMATOR TRAINEES KEPT     *
007700*                                   ASKING HOW THE CURVE WORKS  *
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.  IBM-4381.
008200 OBJECT-COMPUTER.  IBM-4381.
008300*  TOP-OF-FORM IS WIRED TO CHANNEL 1 OF THE PRINT CARRIAGE TAPE
008400*  SO 9200-HEADINGS CAN SKIP TO A FRESH PAGE WITHOUT COUNTING
008500*  LINES ITSELF.  VALID-CATEGORY-CODE IS THE SAME TWO-VALUE TEST
008600*  USED AT 2200-SELECT-SKUS - DECLARED HERE, THE SHOP'S USUAL
008700*  SPOT FOR A CLASS TEST, RATHER THAN BURIED IN THE PROCEDURE
008800*  DIVISION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM
009100     CLASS VALID-CATEGORY-CODE IS 'S' 'O'.                        REQ04188
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500*  ALL FIVE FILES ARE LINE SEQUENTIAL EXCEPT PRTOUT, WHICH PRINTS
009600*  WITH CARRIAGE CONTROL AND SO STAYS RECORD SEQUENTIAL - THE SAME
009800*  MATCH THE DD/FILE-DEF THE OPERATOR CODES IN THE RUN JCL.
009900     SELECT ESTREQ
010000         ASSIGN TO ESTREQ
010100         ORGANIZATION IS LINE SEQUENTIAL.
010200
010300*  READ ONCE AT STARTUP TO BUILD PRICE-BOOK-TABLE - NOT TOUCHED
010400*  AGAIN FOR THE REST OF THE RUN.
010500     SELECT PRICEBK
010600         ASSIGN TO PRICEBK
010700         ORGANIZATION IS LINE SEQUENTIAL.
010800
010900*  THE BILLING EXTRACT'S INPUT - THREE RECORDS PER ESTIMATE, EVERY
011000*  TIME, SO DOWNSTREAM RECONCILIATION DOESN'T HAVE TO GUESS HOW
011100*  MANY LINES A GIVEN ESTIMATE PRODUCED.
011200     SELECT LINEOUT
011300         ASSIGN TO LINEOUT
011400         ORGANIZATION IS LINE SEQUENTIAL.
011500
011600*  ONE RECORD PER ESTIMATE - THE MACHINE-READABLE COUNTERPART TO
011700*  THE PRINTED PROPOSAL BELOW, FOR WHATEVER SYSTEM PICKS UP
011800*  CLOSED ESTIMATES NEXT.
011900     SELECT SUMOUT
012000         ASSIGN TO SUMOUT
012100         ORGANIZATION IS LINE SEQUENTIAL.
012200
012300*  RECORD SEQUENTIAL SO THE CARRIAGE-CONTROL BYTE ON EVERY PRTLINE
012400*  (ADVANCING n LINES, AT EOP) SURVIVES TO THE PRINTER/SPOOL EXACTLY
012500*  AS WRITTEN, RATHER THAN BEING TREATED AS PLAIN TEXT.
012600     SELECT PRTOUT
012700         ASSIGN TO PRTOUT
012800         ORGANIZATION IS RECORD SEQUENTIAL.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200
013300*================================================================
013400*  ESTIMATE REQUEST FILE - ONE RECORD PER JOB TO BE PRICED
013500*================================================================
013600 FD  ESTREQ
013700     LABEL RECORD IS STANDARD
013800     DATA RECORD IS I-ESTREQ-REC
013900     RECORD CONTAINS 80 CHARACTERS.
014000
014100 01  I-ESTREQ-REC.
014200*  EST-ID IS THE KEY CARRIED ONTO ALL THREE OUTPUT FILES SO THE
014300*  BILLING DETAIL, THE COST SUMMARY AND THE PRINTED PROPOSAL CAN
014400*  ALL BE TIED BACK TO ONE JOB.
014500     05  I-EST-ID                 PIC X(08).
014600     05  I-PROJECT-NAME           PIC X(30).
014700*  FENCE CATEGORY DRIVES NEARLY EVERY DOWNSTREAM DECISION - SKU
014800*  PICK AT 2200, QUANTITY FORMULAS AT 2300 AND COST RATES AT 2400
014900*  ALL BRANCH OFF THIS ONE BYTE.
015000     05  I-FENCE-CATEGORY         PIC X(01).
015100         88  I-CAT-SILT                   VALUE 'S'.
015200         88  I-CAT-ORANGE                 VALUE 'O'.
015300     05  I-TOTAL-LF               PIC 9(07).
015400*  WASTE PERCENT COMES IN AS XX.X ON THE REQUEST FORM.  THE
015500*  REDEFINES BELOW LETS 2300-QUANTITY-ENGINE GET AT THE WHOLE-
015600*  PERCENT PIECE WITHOUT A SEPARATE DIVIDE.
015700     05  I-WASTE-PCT              PIC 9(02)V9(01).
015800     05  I-WASTE-PCT-R REDEFINES I-WASTE-PCT.
015900         10  I-WASTE-WHOLE        PIC 9(02).
016000         10  I-WASTE-TENTH        PIC 9(01).
016100*  GAUGE ONLY MATTERS FOR THE SILT CATEGORY - SEE 2200-SELECT-SKUS.
016200     05  I-SF-GAUGE               PIC X(01).
016300         88  I-GAUGE-14G                  VALUE '1'.
016400         88  I-GAUGE-12G5                 VALUE '2'.
016500         88  I-GAUGE-UNREINF              VALUE 'U'.
016600*  DUTY ONLY MATTERS FOR THE ORANGE CATEGORY - SEE 2200-SELECT-SKUS.
016700     05  I-ORANGE-DUTY            PIC X(01).
016800         88  I-DUTY-LIGHT                 VALUE 'L'.
016900         88  I-DUTY-HEAVY                 VALUE 'H'.
017000     05  I-POST-SPACING           PIC 9(02).
017100*  A SEPARATE DOLLARS/CENTS VIEW OF THE QUOTED RATE IS KEPT HERE
017200*  FOR THE SAME REASON AS THE WASTE-PERCENT REDEFINES ABOVE - IT
017300*  IS NOT CURRENTLY CALLED FROM ANY PARAGRAPH, BUT THE SHOP KEEPS
017400*  THIS VIEW ON EVERY MONEY FIELD THAT CAN APPEAR ON A PRINTED
017500*  QUOTE, IN CASE A FUTURE FORM NEEDS TO SPLIT THE TWO OUT.
017600     05  I-PRICE-PER-LF           PIC 9(03)V99.
017700     05  I-PRICE-PER-LF-R REDEFINES I-PRICE-PER-LF.
017800         10  I-PRICE-DOLLARS      PIC 9(03).
017900         10  I-PRICE-CENTS        PIC 9(02).
018000*  WHEN THIS IS 'Y' A CAP LINE IS ADDED TO THE ESTIMATE AT 2620-
018100*  CAPS-LINE REGARDLESS OF FENCE CATEGORY - SEE 2200-SELECT-SKUS
018200*  FOR HOW THE 'O'/'P' TYPE BELOW PICKS THE ACTUAL CAP SKU.
018300     05  I-CAPS-FLAG              PIC X(01).
018400         88  I-CAPS-WANTED                VALUE 'Y'.
018500     05  I-CAP-TYPE               PIC X(01).
018600         88  I-CAP-OSHA                   VALUE 'O'.
018700         88  I-CAP-PLASTIC                VALUE 'P'.
018800*  REMOVAL IS QUOTED SEPARATELY FROM NEW FENCE - A 'Y' HERE DRIVES
018900*  BOTH THE REMOVAL LINE AT 2630-REMOVAL-LINE AND THE TIERED FLOOR
019000*  PRICING AT 2500-REMOVAL-PRICING.  A REQUEST CAN ASK FOR REMOVAL
019100*  WITH NO NEW FENCE AT ALL (TEAR-OUT-ONLY JOBS), SO THIS FLAG IS
019200*  TESTED INDEPENDENTLY OF I-REQUIRED-FT THROUGHOUT THE PROGRAM.
019300     05  I-REMOVAL-FLAG           PIC X(01).
019400         88  I-REMOVAL-WANTED             VALUE 'Y'.
019500*  ADDED UNDER REQ91188 SO A TAX-EXEMPT CUSTOMER (SCHOOL, CHURCH,
019600*  GOVERNMENT JOB) CAN HAVE THE 8.25% SALES TAX SUPPRESSED ON BOTH
019700*  THE SUMMARY RECORD AND THE PRINTED PROPOSAL WITHOUT TOUCHING THE
019800*  UNDERLYING MATERIAL/LABOR/FUEL COST FIGURES - SEE 2700-CUSTOMER-
019900*  TOTALS AND 2820-PROPOSAL-TOTALS, WHICH BOTH TEST THIS FLAG.
020000     05  I-REMOVE-TAX-FLAG        PIC X(01).                      REQ91188
020100         88  I-REMOVE-TAX-WANTED          VALUE 'Y'.              REQ91188
020200*  FILLER LEAVES ROOM ON THE 80-BYTE REQUEST RECORD FOR FIELDS
020300*  ADDED BY A FUTURE REQUEST FORM REVISION WITHOUT FORCING EVERY
020400*  EXISTING REQUEST RECORD TO BE REWRITTEN TO A NEW LENGTH.
020500     05  FILLER                   PIC X(18).
020600
020700*================================================================
020800*  PRICE BOOK FILE - CURRENT UNIT COSTS, LOADED TO TABLE AT START
020900*================================================================
021000*  ONE RECORD PER SKU, SORTED OR NOT - 1100-LOAD-PRICEBOOK DOES
021100*  NOT CARE WHICH ORDER THE BOOK COMES IN SINCE THE LOOKUP AT
021200*  2450-PRICE-LOOKUP IS A STRAIGHT SERIAL SEARCH, NOT A BINARY
021300*  ONE.  THE BOOK IS SMALL ENOUGH (UNDER 500 SKUS) THAT A SERIAL
021400*  SEARCH HAS NEVER BEEN A PERFORMANCE PROBLEM.
021500 FD  PRICEBK
021600     LABEL RECORD IS STANDARD
021700     DATA RECORD IS I-PRICEBK-REC
021800     RECORD CONTAINS 80 CHARACTERS.
021900
022000 01  I-PRICEBK-REC.
022100     05  I-PB-SKU                 PIC X(30).
022200     05  I-PB-PRICE               PIC 9(05)V99.
022300     05  FILLER                   PIC X(43).
022400
022500*================================================================
022600*  CUSTOMER LINE ITEM DETAIL FILE - FEEDS THE BILLING SYSTEM
022700*================================================================
022800*  ONE RECORD PER LINE ITEM BUILT AT 2600-BUILD-LINE-ITEMS - UP
022900*  TO THREE PER ESTIMATE (MAIN FENCE, CAPS, REMOVAL), EVERY ONE
023000*  OF THEM WRITTEN HERE REGARDLESS OF WHETHER IT ALSO MAKES THE
023100*  27-LINE PRINTED PROPOSAL (SEE 2660-KEEP-LINE-ITEM).
023200*================================================================
023300*  BILLING DETAIL FILE - ONE RECORD PER LINE ITEM KEPT OR NOT
023400*================================================================
023500*  UP TO THREE RECORDS PER ESTIMATE (MAIN FENCE, CAPS, REMOVAL),
023600*  EACH CARRYING THE ESTIMATE ID SO THE BILLING EXTRACT CAN TIE
023700*  THE LINES BACK TO THEIR PARENT JOB WITHOUT A SEPARATE HEADER.
023800 FD  LINEOUT
023900     LABEL RECORD IS STANDARD
024000     DATA RECORD IS O-LINEITEM-REC
024100     RECORD CONTAINS 80 CHARACTERS.
024200
024300 01  O-LINEITEM-REC.
024400*  JOIN KEY BACK TO THE ESTIMATE REQUEST AND THE SUMMARY RECORD.
024500     05  LI-EST-ID                PIC X(08).
024600     05  LI-QTY                   PIC 9(07).
024700     05  LI-ITEM                  PIC X(40).
024800     05  LI-UNIT                  PIC X(02).
024900     05  LI-PRICE-EACH            PIC 9(05)V99.
025000     05  LI-LINE-TOTAL            PIC 9(09)V99.
025100*  ROOM FOR A FUTURE GL/COST-CODE FIELD WITHOUT WIDENING THE RECORD.
025200     05  FILLER                   PIC X(05).
025300
025400*================================================================
025500*  ESTIMATE SUMMARY FILE - FEEDS THE JOB COST ACCOUNTANT
025600*================================================================
025700*  ONE RECORD PER ESTIMATE, WRITTEN AT 2710-WRITE-SUMMARY AFTER
025800*  EVERY QUANTITY, COST, REVENUE AND MARGIN FIGURE FOR THE JOB
025900*  HAS BEEN COMPUTED - THIS IS THE RECORD THE JOB COST ACCOUNTANT
026000*  RECONCILES AGAINST ACTUAL MATERIAL INVOICES AFTER THE JOB IS
026100*  BUILT, SO IT CARRIES BOTH THE CUSTOMER-FACING DOLLARS AND THE
026200*  COMPANY'S OWN INTERNAL COST SIDE ON THE SAME RECORD.
026300 FD  SUMOUT
026400     LABEL RECORD IS STANDARD
026500     DATA RECORD IS O-SUMMARY-REC
026600     RECORD CONTAINS 200 CHARACTERS.
026700
026800 01  O-SUMMARY-REC.
026900     05  SU-EST-ID                PIC X(08).
027000*  QUANTITIES - FROM 2300-QUANTITY-ENGINE.
027100     05  SU-REQUIRED-FT           PIC 9(08)V99.
027200     05  SU-POSTS                 PIC 9(06).
027300     05  SU-ROLLS                 PIC 9(05).
027400     05  SU-CAPS-QTY              PIC 9(06).
027500*  MATERIAL, LABOR AND FUEL COST BREAKDOWN - FROM 2400-COST-ENGINE.
027600     05  SU-FABRIC-COST           PIC 9(07)V99.
027700     05  SU-HARDWARE-COST         PIC 9(07)V99.
027800     05  SU-CAPS-COST             PIC 9(07)V99.
027900     05  SU-MATERIAL-SUBTOTAL     PIC 9(08)V99.
028000     05  SU-MATERIAL-TAX          PIC 9(07)V99.
028100     05  SU-LABOR-COST            PIC 9(07)V99.
028200     05  SU-FUEL-COST             PIC 9(05)V99.
028300*  REMOVAL - FROM 2500-REMOVAL-PRICING.  UNIT IS CARRIED TO FOUR
028400*  DECIMAL PLACES SINCE THE TIERED FLOOR INTERPOLATION CAN LAND
028500*  ON A FRACTION OF A CENT BEFORE THE $800 MINIMUM IS APPLIED.
028600     05  SU-REMOVAL-UNIT          PIC 9(03)V9(04).
028700     05  SU-REMOVAL-TOTAL         PIC 9(08)V99.
028800*  CUSTOMER-FACING DOLLARS AND COMPANY-INTERNAL COST/PROFIT SIDE -
028900*  FROM 2700-CUSTOMER-TOTALS.
029000     05  SU-CUST-SUBTOTAL         PIC 9(09)V99.
029100     05  SU-TAX-RATE              PIC 9V9(04).
029200     05  SU-SALES-TAX             PIC 9(08)V99.
029300     05  SU-CUST-TOTAL            PIC 9(09)V99.
029400     05  SU-INTERNAL-COST         PIC 9(09)V99.
029500     05  SU-GROSS-PROFIT          PIC S9(09)V99.
029600     05  SU-MARGIN-PCT            PIC S9(03)V99.
029700     05  SU-PROFIT-STATUS         PIC X(12).
029800*  FILLER ROUNDS THE RECORD OUT TO AN EVEN 200 BYTES AND LEAVES
029900*  ROOM FOR A FUTURE COST-ACCOUNTANT FIELD WITHOUT A RECORD
030000*  LENGTH CHANGE.
030100     05  FILLER                   PIC X(10).
030200
030300*================================================================
030400*  PROPOSAL REPORT - PRINTED SALES PROPOSAL, ONE BLOCK PER JOB
030500*================================================================
030600*  PRTLINE IS THE GENERIC 132-BYTE CARRIER RECORD - EACH WRITE
030700*  MOVES FROM ONE OF THE NAMED 01-GROUPS FURTHER DOWN IN WORKING-
030800*  STORAGE (COMPANY-TITLE, PROPOSAL-HEADER-LINE, AND SO ON) "FROM"
031000*  FOR ITS OWN PRTOUT.  FOOTING AT 56 LEAVES FOUR LINES OF MARGIN
031100*  ABOVE THE 60-LINE FORM LENGTH SO A PROPOSAL BLOCK NEVER PRINTS
031200*  PARTWAY ONTO THE NEXT PAGE'S LETTERHEAD.
031300 FD  PRTOUT
031400     LABEL RECORD IS OMITTED
031500     RECORD CONTAINS 132 CHARACTERS
031600     DATA RECORD IS PRTLINE
031700     LINAGE IS 60 WITH FOOTING AT 56.
031800
031900 01  PRTLINE                      PIC X(132).
032000
032100 WORKING-STORAGE SECTION.
032200
032300*  SCRATCH SUBSCRIPTS AND THE PAGE COUNTER ARE KEPT AS STANDALONE
032400*  77-LEVEL ITEMS RATHER THAN BURIED IN A GROUP - THEY ARE NOT
032500*  PART OF ANY RECORD LAYOUT, THEY ARE JUST WORK COUNTERS, AND
032600*  THE SHOP KEEPS THOSE AT 77 SO A MAINTAINER SCANNING THE TOP
032700*  OF WORKING-STORAGE SEES THEM WITHOUT HUNTING THROUGH A GROUP.
032800 77  C-PCTR                       PIC 9(02) COMP VALUE 0.
032900 77  SUB-PB                       PIC 9(04) COMP VALUE 0.
033000 77  SUB-LI                       PIC 9(02) COMP VALUE 0.
033100
033200 01  WORK-AREA.
033300*  MORE-RECS DRIVES THE MAIN READ LOOP AT 0000-MAIN; W-PB-EOF
033400*  DOES THE SAME FOR THE PRICE BOOK LOAD LOOP AT 1100-LOAD-
033500*  PRICEBOOK - TWO SEPARATE SWITCHES BECAUSE THE TWO FILES ARE
033600*  READ AT DIFFERENT POINTS IN THE RUN AND NEVER AT THE SAME TIME.
033700     05  MORE-RECS                PIC X(03)      VALUE 'YES'.
033800     05  W-PB-EOF                 PIC X(03)      VALUE 'NO'.
033900     05  W-FOUND-SW               PIC X(03)      VALUE 'NO'.
034000     05  W-LI-TRUNCATED           PIC X(03)      VALUE 'NO'.
034100     05  C-PB-COUNT               PIC 9(04) COMP VALUE 0.
034200     05  C-LI-COUNT               PIC 9(02) COMP VALUE 0.
034300     05  W-LI-KEPT-COUNT          PIC 9(02) COMP VALUE 0.
034400*  10/03/95 DLW - GRAND TOTAL ACCUMULATORS ADDED FOR THE END-OF-
034500*  RUN CONTROL TOTALS LINE (REQ 95-241) - SEE 2900-RUN-TOTALS AND
034600*  3000-CLOSING.
034700     05  C-GT-EST-COUNT           PIC 9(06) COMP VALUE 0.
034800     05  C-GT-CUST-TOTAL          PIC 9(11)V99   VALUE 0.
034900     05  C-GT-GROSS-PROFIT        PIC S9(11)V99  VALUE 0.
035000     05  FILLER                   PIC X(10)      VALUE SPACES.
035100
035200*  QUANTITY AND COST ENGINE WORK FIELDS - REBUILT FRESH FOR EVERY
035300*  ESTIMATE AT THE TOP OF 2000-MAINLINE (SEE 2100-DEFAULTS), SO
035400*  NOTHING HERE CARRIES A STALE VALUE FROM THE PRIOR JOB.
035500 01  CALC-AREA.
035600*  TITLE AND DEFAULTED REQUEST FIELDS - SET AT 2100-DEFAULTS.
035700     05  W-PROJECT-TITLE          PIC X(30)      VALUE SPACES.
035800     05  W-SPACING                PIC 9(02) COMP VALUE 0.
035900     05  W-WASTE-INT              PIC 9(02) COMP VALUE 0.
036000*  QUANTITIES - FILLED IN BY 2300-QUANTITY-ENGINE.
036100     05  W-REQUIRED-FT            PIC 9(08)V99   VALUE 0.
036200     05  W-POSTS                  PIC 9(06) COMP VALUE 0.
036300     05  W-ROLLS                  PIC 9(05) COMP VALUE 0.
036400     05  W-CAPS-QTY               PIC 9(06) COMP VALUE 0.
036500*  HOLDS THE REMAINDER CHECK AT 2310/2320 SO THE ROUND-UP-A-ROLL-
036600*  OR-POST-FOR-ANY-LEFTOVER-FOOTAGE TEST HAS SOMEWHERE TO LAND
036700*  WITHOUT DISTURBING W-REQUIRED-FT ITSELF.
036800     05  W-CEIL-CHECK             PIC 9(09)V99   VALUE 0.
036900*  THE QUOTED RATE FOR THIS JOB, ONCE 2450-PRICE-LOOKUP RESOLVES
037000*  THE FABRIC SKU'S PRICE - FEEDS BOTH THE PRINTED LINE ITEM AT
037100*  2610-MAIN-LINE AND THE CUSTOMER REVENUE AT 2700-CUSTOMER-TOTALS.
037200     05  W-PRICE-PER-LF           PIC 9(03)V99   VALUE 0.
037300*  SKU, DEFAULT AND PRICE-BOOK-RESOLVED UNIT COST FOR EACH OF THE
037400*  THREE MATERIAL LINES - SET AT 2200-SELECT-SKUS, RESOLVED
037500*  THROUGH 2450-PRICE-LOOKUP.
037600     05  W-FABRIC-SKU             PIC X(30)      VALUE SPACES.
037700     05  W-FABRIC-DEFAULT         PIC 9(05)V99   VALUE 0.
037800     05  W-FABRIC-PRICE           PIC 9(05)V99   VALUE 0.
037900     05  W-POST-SKU               PIC X(30)      VALUE SPACES.
038000     05  W-POST-DEFAULT           PIC 9(05)V99   VALUE 0.
038100     05  W-POST-PRICE             PIC 9(05)V99   VALUE 0.
038200     05  W-CAP-SKU                PIC X(30)      VALUE SPACES.
038300     05  W-CAP-DEFAULT            PIC 9(05)V99   VALUE 0.
038400     05  W-CAP-PRICE              PIC 9(05)V99   VALUE 0.
038500*  MATERIAL, LABOR AND FUEL COST FIGURES - FILLED IN BY
038600*  2400-COST-ENGINE.
038700     05  W-FABRIC-COST            PIC 9(07)V99   VALUE 0.
038800     05  W-HARDWARE-COST          PIC 9(07)V99   VALUE 0.
038900     05  W-CAPS-COST              PIC 9(07)V99   VALUE 0.
039000     05  W-MATERIAL-SUBTOTAL      PIC 9(08)V99   VALUE 0.
039100     05  W-MATERIAL-TAX           PIC 9(07)V99   VALUE 0.
039200*  W-PROJECT-DAYS IS THE RAW CREW-DAY FIGURE WORKED OUT AT 2410-
039300*  CALC-BILLING-DAYS; W-BILLING-DAYS BELOW IS THAT SAME FIGURE
039400*  ROUNDED UP TO A WHOLE DAY, SINCE THE CREW DOES NOT BILL PART
039500*  OF A DAY ON A JOB SITE.
039600     05  W-PROJECT-DAYS           PIC 9(05)V9999 VALUE 0.
039700     05  W-LABOR-COST             PIC 9(07)V99   VALUE 0.
039800     05  W-BILLING-DAYS           PIC 9(05) COMP VALUE 0.
039900     05  W-FUEL-COST              PIC 9(05)V99   VALUE 0.
040000*  REMOVAL WORK FIELDS - FILLED IN BY 2500-REMOVAL-PRICING.  BASE
040100*  IS THE STRAIGHT 40% COMPUTATION, FLOOR IS THE TIERED MINIMUM
040200*  BEFORE THE $800 JOB MINIMUM IS BACKED INTO UNIT.
040300     05  W-REMOVAL-BASE           PIC 9(03)V9(04) VALUE 0.
040400     05  W-REMOVAL-FLOOR          PIC 9(03)V9(04) VALUE 0.
040500     05  W-REMOVAL-UNIT           PIC 9(03)V9(04) VALUE 0.
040600     05  W-REMOVAL-TOTAL          PIC 9(08)V99   VALUE 0.
040700*  CUSTOMER REVENUE, TAX AND MARGIN FIGURES - FILLED IN BY
040800*  2700-CUSTOMER-TOTALS.
040900     05  W-MAIN-REVENUE           PIC 9(09)V99   VALUE 0.
041000     05  W-CAPS-REVENUE           PIC 9(08)V99   VALUE 0.
041100     05  W-MARGIN-BASE            PIC 9(09)V99   VALUE 0.
041200     05  W-CUST-SUBTOTAL          PIC 9(09)V99   VALUE 0.
041300     05  W-TAX-RATE               PIC 9V9(04)    VALUE 0.
041400     05  W-SALES-TAX              PIC 9(08)V99   VALUE 0.
041500     05  W-CUST-TOTAL             PIC 9(09)V99   VALUE 0.
041600     05  W-INTERNAL-COST          PIC 9(09)V99   VALUE 0.
041700     05  W-GROSS-PROFIT           PIC S9(09)V99  VALUE 0.
041800     05  W-MARGIN-PCT             PIC S9(03)V99  VALUE 0.
041900     05  W-PROFIT-STATUS          PIC X(12)      VALUE SPACES.
042000     05  FILLER                   PIC X(08)      VALUE SPACES.
042100
042200*  LINE ITEM STAGING FIELDS - ONE ITEM AT A TIME, BEFORE FILTER.
042300*  LOADED BY WHICHEVER OF 2610/2620/2630 IS BUILDING A LINE, THEN
042400*  CONSUMED IMMEDIATELY BY 2660-KEEP-LINE-ITEM - NEVER HOLDS MORE
042500*  THAN ONE LINE'S WORTH AT A TIME.
042600 01  LINE-ITEM-HOLD.
042700     05  W-LI-QTY-HOLD            PIC 9(07)      VALUE 0.
042800     05  W-LI-ITEM-HOLD           PIC X(40)      VALUE SPACES.
042900     05  W-LI-UNIT-HOLD           PIC X(02)      VALUE SPACES.
043000     05  W-LI-PRICE-HOLD          PIC 9(05)V99   VALUE 0.
043100     05  W-LI-TOTAL-HOLD          PIC 9(09)V99   VALUE 0.
043200     05  FILLER                   PIC X(08)      VALUE SPACES.
043300
043400*  PROPOSAL TOTALS WORK FIELDS - FILLED IN BY 2820-PROPOSAL-
043500*  TOTALS, KEPT SEPARATE FROM CALC-AREA'S W-CUST-SUBTOTAL/
043600*  W-SALES-TAX SINCE THE PRINTED GRAND SUBTOTAL IS SUMMED FROM
043700*  THE KEPT LINE TABLE RATHER THAN CARRIED FORWARD FROM
043800*  2700-CUSTOMER-TOTALS (SEE THE NOTE AT 2820-PROPOSAL-TOTALS).
043900 01  PROPOSAL-TOTALS-AREA.
044000     05  W-GRAND-SUBTOTAL         PIC 9(09)V99   VALUE 0.
044100     05  W-PROP-TAX-RATE          PIC 9V9(04)    VALUE 0.
044200     05  W-PROP-SALES-TAX         PIC 9(08)V99   VALUE 0.
044300     05  W-PROP-GRAND-TOTAL       PIC 9(09)V99   VALUE 0.
044400     05  FILLER                   PIC X(08)      VALUE SPACES.
044500
044600*  PRICE LOOKUP DRIVER - SET BEFORE EACH CALL TO 2450-PRICE-LOOKUP
044700*  THRU 2450-EXIT, READ BACK OUT OF W-LOOKUP-PRICE RIGHT AFTER -
044800*  ONE SHARED WORK AREA FOR ALL THREE MATERIAL LOOKUPS RATHER
044900*  THAN THREE SEPARATE COPIES OF THE SAME SEARCH LOGIC.
045000 01  LOOKUP-AREA.
045100     05  W-LOOKUP-SKU             PIC X(30)      VALUE SPACES.
045200     05  W-LOOKUP-DEFAULT         PIC 9(05)V99   VALUE 0.
045300     05  W-LOOKUP-PRICE           PIC 9(05)V99   VALUE 0.
045400     05  FILLER                   PIC X(08)      VALUE SPACES.
045500
045600*  KEPT LINE ITEMS FOR THE CURRENT PROPOSAL BLOCK - MAX 27 PRINTED
045700*  (REQ 93-166).  THE TABLE IS SIZED TO 30 RATHER THAN 27 SO A
045800*  MAINTAINER HAS A LITTLE ROOM TO RAISE THE PRINTED CAP WITHOUT
045900*  AN IMMEDIATE TABLE RESIZE - W-LI-KEPT-COUNT IS WHAT ACTUALLY
046000*  ENFORCES THE 27-LINE LIMIT AT 2660-KEEP-LINE-ITEM.
046100 01  LINE-ITEM-TABLE.
046200     05  LI-ENTRY OCCURS 30 TIMES.
046300         10  T-LI-QTY             PIC 9(07).
046400         10  T-LI-ITEM            PIC X(40).
046500         10  T-LI-UNIT            PIC X(02).
046600         10  T-LI-PRICE-EACH      PIC 9(05)V99.
046700         10  T-LI-LINE-TOTAL      PIC 9(09)V99.
046800         10  FILLER               PIC X(05).
046900
047000*  PRICE BOOK TABLE - LOADED FROM PRICEBK AT STARTUP BY
047100*  1100-LOAD-PRICEBOOK, SEARCHED SERIALLY BY 2460-PRICE-TEST.
047200*  SIZED TO 500 ENTRIES - WELL ABOVE THE CURRENT PRICE SHEET'S
047300*  SKU COUNT - SO A NEW FABRIC OR HARDWARE LINE CAN BE ADDED TO
047400*  THE PRICE BOOK FILE WITHOUT A PROGRAM CHANGE.
047500 01  PRICE-BOOK-TABLE.
047600     05  PB-ENTRY OCCURS 500 TIMES.
047700         10  T-PB-SKU             PIC X(30).
047800         10  T-PB-PRICE           PIC 9(05)V99.
047900         10  FILLER               PIC X(10).
048000
048100*  RUN DATE/TIME - LOADED ONCE AT 1000-INIT FROM FUNCTION
048200*  CURRENT-DATE AND PRINTED IN COMPANY-TITLE BELOW.  THE X(08)
048400*  DATE-AND-TIME WORK FIELD - ONE NUMERIC BREAKDOWN FOR EDITING
048500*  INTO THE PRINTED MM/DD/YYYY, ONE ALPHANUMERIC VIEW FOR WHEN
048600*  THE WHOLE EIGHT BYTES ARE MOVED AS A UNIT.
048700 01  CURRENT-DATE-AND-TIME.
048800     05  I-DATE.
048900         10  I-YY                 PIC 9(04).
049000         10  I-MM                 PIC 9(02).
049100         10  I-DD                 PIC 9(02).
049200     05  I-DATE-X REDEFINES I-DATE PIC X(08).
049300     05  I-TIME                   PIC X(11).
049400     05  FILLER                   PIC X(05)      VALUE SPACES.
049500
049600*  PAGE HEADING - WRITTEN BY 9200-HEADINGS EVERY TIME THE LINAGE
049700*  COUNTER TRIPS AT-EOP, SO THE RUN DATE AND COMPANY NAME REPEAT
049900*  REPORTS DID.
050000 01  COMPANY-TITLE.
050100     05  FILLER                   PIC X(06)  VALUE 'DATE: '.
050200     05  O-MM                     PIC 9(02).
050300     05  FILLER                   PIC X(01)  VALUE '/'.
050400     05  O-DD                     PIC 9(02).
050500     05  FILLER                   PIC X(01)  VALUE '/'.
050600     05  O-YY                     PIC 9(04).
050700     05  FILLER                   PIC X(28)  VALUE SPACES.
050800     05  FILLER                   PIC X(25)
050900                                   VALUE 'DOUBLE OAK FENCING CO.'.
051000     05  FILLER                   PIC X(55)  VALUE SPACES.
051100     05  FILLER                   PIC X(06)  VALUE 'PAGE: '.
051200     05  O-PCTR                   PIC Z9.
051300
051400*  THE SIX PRINT-LINE GROUPS BELOW ARE THE ONLY THING THAT KNOWS
051500*  THE COLUMN LAYOUT OF THE PRINTED PROPOSAL - EVERY ONE OF THEM
051600*  TOTALS TO THE FULL 132-BYTE PRTLINE WIDTH SO THE EDIT PICTURES
051700*  LINE UP UNDER THE PROPOSAL-COLUMN-LINE HEADINGS REGARDLESS OF
051800*  HOW LONG THE DOLLAR AMOUNT BEING PRINTED ACTUALLY IS.
051900 01  PROPOSAL-HEADER-LINE.
052000     05  FILLER                   PIC X(09)  VALUE 'ESTIMATE '.
052100     05  O-EST-ID                 PIC X(08).
052200     05  FILLER                   PIC X(04)  VALUE SPACES.
052300     05  FILLER                   PIC X(09)  VALUE 'PROJECT: '.
052400     05  O-PROJECT-TITLE          PIC X(30).
052500     05  FILLER                   PIC X(72)  VALUE SPACES.
052600
052700*  UNDERLINES THE HEADER WITH THE SAME FIVE COLUMN CAPTIONS EVERY
052800*  DETAIL LINE BELOW FILLS IN - QTY, ITEM, UNIT, PRICE EACH, LINE
052900*  TOTAL - SPACED TO LAND OVER THEIR EDITED FIELDS.
053000 01  PROPOSAL-COLUMN-LINE.
053100     05  FILLER                   PIC X(04)  VALUE SPACES.
053200     05  FILLER                   PIC X(03)  VALUE 'QTY'.
053300     05  FILLER                   PIC X(05)  VALUE SPACES.
053400     05  FILLER                   PIC X(04)  VALUE 'ITEM'.
053500     05  FILLER                   PIC X(38)  VALUE SPACES.
053600     05  FILLER                   PIC X(04)  VALUE 'UNIT'.
053700     05  FILLER                   PIC X(06)  VALUE SPACES.
053800     05  FILLER                   PIC X(10)  VALUE 'PRICE EACH'.
053900     05  FILLER                   PIC X(04)  VALUE SPACES.
054000     05  FILLER                   PIC X(10)  VALUE 'LINE TOTAL'.
054100     05  FILLER                   PIC X(44)  VALUE SPACES.
054200
054300*  ONE OF THESE GOES OUT FOR EACH ENTRY IN THE KEPT-LINE TABLE AT
054400*  2810-PROPOSAL-LINES - O-LI-PRICE-EACH AND O-LI-LINE-TOTAL CARRY
054500*  A FLOATING DOLLAR SIGN SO A ZERO-PRICE LINE (NOT YET PRICED IN
054600*  THE BOOK) STILL PRINTS CLEANLY AS $0.00 RATHER THAN BLANK.
054700 01  PROPOSAL-DETAIL-LINE.
054800     05  FILLER                   PIC X(02)  VALUE SPACES.
054900     05  O-LI-QTY                 PIC ZZZ,ZZ9.
055000     05  FILLER                   PIC X(03)  VALUE SPACES.
055100     05  O-LI-ITEM                PIC X(40).
055200     05  FILLER                   PIC X(02)  VALUE SPACES.
055300     05  O-LI-UNIT                PIC XX.
055400     05  FILLER                   PIC X(04)  VALUE SPACES.
055500     05  O-LI-PRICE-EACH          PIC $Z,ZZ9.99.
055600     05  FILLER                   PIC X(04)  VALUE SPACES.
055700     05  O-LI-LINE-TOTAL          PIC $ZZZ,ZZ9.99.
055800     05  FILLER                   PIC X(48)  VALUE SPACES.
055900
056000*  PRINTED ONCE PER ESTIMATE, AT MOST, RIGHT AFTER THE LAST KEPT
056100*  DETAIL LINE - NEVER IN THE MIDDLE OF THE TABLE WALK.
056200 01  TRUNCATION-LINE.
056300     05  FILLER                   PIC X(10)  VALUE SPACES.
056400     05  FILLER                   PIC X(70)
056500         VALUE '*** ADDITIONAL LINE ITEMS OMITTED - PROPOSAL TR
056600-        'UNCATED AT 27 LINES ***'.
056700     05  FILLER                   PIC X(52)  VALUE SPACES.
056800
056900*  O-TAX-REMOVED-TAG PRINTS '(removed)' RIGHT NEXT TO THE TAX RATE
057000*  WHEN I-REMOVE-TAX-WANTED IS SET, SO THE CUSTOMER SEES WHY THE
057100*  RATE READS 0.00% INSTEAD OF THE USUAL 8.25%.
057200 01  PROPOSAL-TOTALS-LINE.
057300     05  FILLER                   PIC X(04)  VALUE SPACES.
057400     05  FILLER                   PIC X(16)  VALUE 'GRAND SUBTOTAL: '.
057500     05  O-GRAND-SUBTOTAL         PIC $$,$$$,$$9.99.
057600     05  FILLER                   PIC X(03)  VALUE SPACES.
057700     05  FILLER                   PIC X(10)  VALUE 'TAX RATE: '.
057800     05  O-TAX-RATE-PCT           PIC Z9.99.
057900     05  FILLER                   PIC X(01)  VALUE '%'.
058000     05  O-TAX-REMOVED-TAG        PIC X(10)  VALUE SPACES.
058100     05  FILLER                   PIC X(02)  VALUE SPACES.
058200     05  FILLER                   PIC X(11)  VALUE 'SALES TAX: '.
058300     05  O-SALES-TAX              PIC $$,$$$,$$9.99.
058400     05  FILLER                   PIC X(03)  VALUE SPACES.
058500     05  FILLER                   PIC X(13)  VALUE 'GRAND TOTAL: '.
058600     05  O-GRAND-TOTAL            PIC $$,$$$,$$9.99.
058700     05  FILLER                   PIC X(15)  VALUE SPACES.
058800
058900*  CLOSES OUT THE PROPOSAL WITH THE SAME MARGIN/STATUS FIGURES
059000*  CARRIED FORWARD FROM 2700-CUSTOMER-TOTALS - NOT RECOMPUTED HERE.
059100 01  PROPOSAL-STATUS-LINE.
059200     05  FILLER                   PIC X(04)  VALUE SPACES.
059300     05  FILLER                   PIC X(15)  VALUE 'PROFIT MARGIN: '.
059400     05  O-MARGIN-PCT             PIC Z,ZZ9.99.
059500     05  FILLER                   PIC X(01)  VALUE '%'.
059600     05  FILLER                   PIC X(04)  VALUE SPACES.
059700     05  O-PROFIT-STATUS          PIC X(12).
059800     05  FILLER                   PIC X(88)  VALUE SPACES.
059900
060000*  THE ONLY LINE IN THE REPORT NOT TIED TO ONE ESTIMATE - WRITTEN
060100*  ONCE, AT 3000-CLOSING, FROM THE C-GT-... ACCUMULATORS BUILT UP
060200*  ACROSS THE WHOLE RUN BY 2900-RUN-TOTALS.
060300 01  RUN-TOTALS-LINE.
060400     05  FILLER                   PIC X(04)  VALUE SPACES.
060500     05  FILLER                   PIC X(14)  VALUE 'END OF RUN -  '.
060600     05  FILLER                   PIC X(11)  VALUE 'ESTIMATES: '.
060700     05  O-GT-EST-COUNT           PIC ZZ,ZZ9.
060800     05  FILLER                   PIC X(03)  VALUE SPACES.
060900     05  FILLER                   PIC X(19)  VALUE 'TOTAL PROPOSED AMT:'.
061000     05  O-GT-CUST-TOTAL          PIC $$,$$$,$$$,$$9.99.
061100     05  FILLER                   PIC X(03)  VALUE SPACES.
061200     05  FILLER                   PIC X(19)  VALUE 'TOTAL GROSS PROFIT:'.
061300     05  O-GT-GROSS-PROFIT        PIC $$,$$$,$$$,$9.99-.
061400     05  FILLER                   PIC X(19)  VALUE SPACES.
061500
061600 PROCEDURE DIVISION.
061700*  ONE ESTIMATE REQUEST READ AHEAD AT 1000-INIT, THEN ONE PASS OF
061800*  2000-MAINLINE PER RECORD UNTIL THE AT-END CONDITION ON ESTREQ
061900*  FLIPS MORE-RECS TO 'NO' - THE SAME PRIMING-READ/PROCESS/READ-
062100 0000-MAIN.
062200     PERFORM 1000-INIT.
062300     PERFORM 2000-MAINLINE
062400         UNTIL MORE-RECS = 'NO'.
062500     PERFORM 3000-CLOSING.
062600     STOP RUN.
062700
062800*----------------------------------------------------------------
062900*  INITIALIZATION - OPEN FILES, LOAD PRICE BOOK, PRIME THE READ
063000*----------------------------------------------------------------
063100 1000-INIT.
063200     OPEN INPUT  ESTREQ.
063300     OPEN INPUT  PRICEBK.
063400     OPEN OUTPUT LINEOUT.
063500     OPEN OUTPUT SUMOUT.
063600     OPEN OUTPUT PRTOUT.
063700
063800*  RUN DATE IS STAMPED ONCE HERE, NOT RE-FETCHED PER ESTIMATE -
063900*  EVERY PROPOSAL IN THE RUN CARRIES THE SAME PRINTED DATE EVEN
064000*  IF THE RUN CROSSES MIDNIGHT.
064100     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
064200     MOVE I-YY TO O-YY.
064300     MOVE I-MM TO O-MM.
064400     MOVE I-DD TO O-DD.
064500
064600     PERFORM 1100-LOAD-PRICEBOOK.
064700
064800*  THE FIRST ESTIMATE RECORD IS READ HERE, BEFORE 2000-MAINLINE
064900*  EVER RUNS, SO THE UNTIL TEST AT 0000-MAIN SEES A REAL RECORD
065000*  (OR A REAL END-OF-FILE) ON ITS VERY FIRST CHECK.  THE FIRST
065100*  PAGE HEADING IS PRINTED HERE TOO, SO PAGE 1 STARTS WITH A
065200*  HEADING EVEN THOUGH 2800-PROPOSAL-DETAIL'S OWN AT-EOP TEST
065300*  ONLY FIRES ON A PAGE BREAK, NOT ON THE FIRST LINE OF THE RUN.
065400     PERFORM 9000-READ-ESTIMATE.
065500     PERFORM 9200-HEADINGS.
065600
065700*  02/26/90 TRH - PRICE BOOK NOW LOADED FROM TAPE FILE (REQ 90-033)
065800 1100-LOAD-PRICEBOOK.
065900     PERFORM 1110-PB-READ.
066000     PERFORM 1120-PB-STORE
066100         UNTIL W-PB-EOF = 'YES'.
066200
066300 1110-PB-READ.
066400     READ PRICEBK
066500         AT END
066600             MOVE 'YES' TO W-PB-EOF.
066700
066800 1120-PB-STORE.
066900     ADD 1 TO C-PB-COUNT.
067000     MOVE I-PB-SKU   TO T-PB-SKU(C-PB-COUNT).
067100     MOVE I-PB-PRICE TO T-PB-PRICE(C-PB-COUNT).
067200     PERFORM 1110-PB-READ.
067300
067400*----------------------------------------------------------------
067500*  MAIN LOOP - ONE ESTIMATE REQUEST PER PASS
067600*----------------------------------------------------------------
067700*  THE NINE PERFORMS BELOW RUN IN A FIXED ORDER BECAUSE EACH ONE
067800*  DEPENDS ON WORK FIELDS THE PRIOR ONE LEFT BEHIND - DEFAULTS
067900*  BEFORE SKU SELECTION, SKUS BEFORE QUANTITIES, QUANTITIES
068000*  BEFORE COSTS, COSTS BEFORE LINE ITEMS, LINE ITEMS BEFORE
068100*  TOTALS, AND TOTALS BEFORE THE PROPOSAL IS PRINTED.  DO NOT
068200*  REORDER THIS LIST WITHOUT TRACING WHAT EACH STEP READS.
068300 2000-MAINLINE.
068400     PERFORM 2100-DEFAULTS.
068500     PERFORM 2200-SELECT-SKUS THRU 2200-X.
068600     PERFORM 2300-QUANTITY-ENGINE.
068700     PERFORM 2400-COST-ENGINE.
068800*  REMOVAL PRICING IS SKIPPED ENTIRELY - NOT JUST ZEROED AFTER
068900*  THE FACT - WHEN THE CUSTOMER DIDN'T ASK FOR IT OR THERE IS NO
069000*  FOOTAGE TO REMOVE, SINCE 2500-REMOVAL-PRICING'S FLOOR/MINIMUM
069100*  LOGIC ASSUMES A NONZERO FOOTAGE GOING IN.
069200     IF I-REMOVAL-WANTED AND W-REQUIRED-FT > 0
069300         PERFORM 2500-REMOVAL-PRICING
069400     ELSE
069500         MOVE 0 TO W-REMOVAL-UNIT
069600         MOVE 0 TO W-REMOVAL-TOTAL
069700     END-IF.
069800     PERFORM 2600-BUILD-LINE-ITEMS.
069900     PERFORM 2700-CUSTOMER-TOTALS.
070000     PERFORM 2800-PROPOSAL-DETAIL.
070100     PERFORM 2900-RUN-TOTALS.
070200     PERFORM 9000-READ-ESTIMATE.
070300
070400*  DEFAULT THE PROJECT TITLE, SELLING PRICE AND WASTE PERCENT
070500 2100-DEFAULTS.
070600     IF I-PROJECT-NAME = SPACES
070700         MOVE 'Untitled Project' TO W-PROJECT-TITLE
070800     ELSE
070900         MOVE I-PROJECT-NAME TO W-PROJECT-TITLE
071000     END-IF.
071100
071200     IF I-PRICE-PER-LF = 0
071300         MOVE 2.50 TO W-PRICE-PER-LF
071400     ELSE
071500         MOVE I-PRICE-PER-LF TO W-PRICE-PER-LF
071600     END-IF.
071700
071800     MOVE I-WASTE-WHOLE TO W-WASTE-INT.
071900
072000*  04/06/99 DLW - WASTE PCT IS TRUNCATED TO A WHOLE PERCENT, NOT
072100*  ROUNDED, BEFORE IT IS APPLIED (REQ 99-058, PER AUDIT FINDING)
072200*----------------------------------------------------------------
072300*  SKU / DEFAULT UNIT COST SELECTION BY CATEGORY, GAUGE, DUTY
072400*----------------------------------------------------------------
072500*  EVERY SKU AND UNIT-COST DEFAULT BELOW CAME OFF THE PRINTED
072600*  PRICE SHEET ON FILE IN THE ESTIMATING OFFICE WHEN THE JOB WAS
072700*  FIRST WRITTEN.  THE DEFAULTS ONLY APPLY WHEN THE SKU COMES UP
072800*  BLANK OR ZERO IN THE PRICE BOOK TABLE AT 2450-PRICE-LOOKUP -
072900*  A GOOD PRICE BOOK HIT ALWAYS WINS OVER THE HARD-CODED NUMBER
073000*  BELOW.  SPACING AND POST/FABRIC SKU DEPEND ON FENCE CATEGORY
073100*  FIRST, THEN ON GAUGE (SILT) OR DUTY (ORANGE) WITHIN THAT.
073200*  09/30/04 TRH - THE OLD "WHEN OTHER" CATCH-ALL AT THE BOTTOM OF
073300*  THE OUTER EVALUATE USED TO SWALLOW ANY FENCE CATEGORY CODE
073400*  THAT WASN'T 'S' OR 'O' WITHOUT SAYING SO.  REWORKED SO THE
073500*  CODE IS TESTED AGAINST THE VALID-CATEGORY-CODE CLASS DECLARED
073600*  IN SPECIAL-NAMES UP FRONT, THE SAME WAY 2100-VALIDATION TESTS
073700*  A BAD FIELD AND BRANCHES OUT EARLY RATHER THAN FALLING THROUGH
073800*  A CATCH-ALL BRANCH (REQ 04-188, DATA INTEGRITY AUDIT FINDING
073900*  NO. 7).
074000 2200-SELECT-SKUS.
074100     IF I-FENCE-CATEGORY NOT VALID-CATEGORY-CODE
074200         GO TO 2200-BAD-CATEGORY.
074300
074400     EVALUATE TRUE
074500         WHEN I-CAT-SILT
074600*  SILT FENCE - STANDARD 8 FT POST SPACING UNLESS THE REQUEST
074700*  CARRIES ITS OWN I-POST-SPACING OVERRIDE BELOW.  THE THREE
074800*  GAUGE CHOICES (UNREINFORCED, 14 GA WIRE-BACKED, 12.5 GA
074900*  WIRE-BACKED) EACH CARRY THEIR OWN FABRIC SKU, THEIR OWN POST
075000*  SKU, AND THEIR OWN DEFAULT UNIT COSTS - HEAVIER WIRE BACKING
075100*  COSTS MORE FABRIC AND NEEDS A HEAVIER POST.
075200             MOVE 8 TO W-SPACING
075300             EVALUATE TRUE
075400                 WHEN I-GAUGE-UNREINF
075500                     MOVE 'silt-fence-unreinforced'
075600                         TO W-FABRIC-SKU
075700                     MOVE 00.28 TO W-FABRIC-DEFAULT
075800                     MOVE 'wood-stake-4ft' TO W-POST-SKU
075900                     MOVE 01.25 TO W-POST-DEFAULT
076000                 WHEN I-GAUGE-14G
076100                     MOVE 'silt-fence-14g' TO W-FABRIC-SKU
076200                     MOVE 00.32 TO W-FABRIC-DEFAULT
076300                     MOVE 't-post-4ft' TO W-POST-SKU
076400                     MOVE 01.80 TO W-POST-DEFAULT
076500                 WHEN OTHER
076600*  01/08/87 DLW - 12.5 GAUGE IS THE HEAVIEST WIRE BACKING WE
076700*  STOCK AND IS TREATED AS THE DEFAULT SILT GAUGE WHEN THE
076800*  REQUEST DOESN'T SAY '1' OR 'U' (REQ 87-009 CORRECTED THE
076900*  DEFAULT PRICE BELOW PER J. OAKES AFTER A PRICE SHEET TYPO).
077000                     MOVE 'silt-fence-12g5' TO W-FABRIC-SKU
077100                     MOVE 00.38 TO W-FABRIC-DEFAULT
077200                     MOVE 'tx-dot-t-post-4-ft' TO W-POST-SKU
077300                     MOVE 02.15 TO W-POST-DEFAULT
077400             END-EVALUATE
077500         WHEN I-CAT-ORANGE
077600*  PLASTIC ORANGE FENCE - WIDER 10 FT POST SPACING AND A TALLER
077700*  6 FT T-POST REGARDLESS OF DUTY.  ONLY THE FABRIC SKU AND ITS
077800*  DEFAULT COST CHANGE BETWEEN LIGHT AND HEAVY DUTY MESH.
077900             MOVE 10 TO W-SPACING
078000             MOVE 't-post-6ft' TO W-POST-SKU
078100             MOVE 02.25 TO W-POST-DEFAULT
078200             EVALUATE TRUE
078300                 WHEN I-DUTY-LIGHT
078400                     MOVE 'orange-fence-light-duty'
078500                         TO W-FABRIC-SKU
078600                     MOVE 00.30 TO W-FABRIC-DEFAULT
078700*  05/02/89 DLW - HEAVY DUTY IS THE ASSUMED DUTY WHEN THE
078800*  REQUEST LEAVES I-ORANGE-DUTY BLANK OR SENDS SOMETHING OTHER
078900*  THAN 'L' (REQ 89-101 ADDED THE HEAVY DUTY SKU ITSELF).
079000                 WHEN OTHER
079100                     MOVE 'orange-fence-heavy-duty'
079200                         TO W-FABRIC-SKU
079300                     MOVE 00.45 TO W-FABRIC-DEFAULT
079400             END-EVALUATE
079500     END-EVALUATE.
079600
079700     IF I-POST-SPACING NOT = 0
079800         MOVE I-POST-SPACING TO W-SPACING
079900     END-IF.
080000     IF W-SPACING = 0
080100         MOVE 1 TO W-SPACING
080200     END-IF.
080300
080400*  SAFETY CAPS ONLY APPLY TO REINFORCED SILT FENCE (14G OR 12.5G
080500*  WIRE BACKING) - UNREINFORCED SILT AND ALL ORANGE FENCE NEVER
080600*  GET A CAP SKU REGARDLESS OF WHAT I-CAPS-FLAG/I-CAP-TYPE SAY,
080700*  SINCE THERE IS NO POST TOP ON THOSE RUNS A CAP WOULD FIT.
080800     MOVE SPACES TO W-CAP-SKU.
080900     MOVE 0 TO W-CAP-DEFAULT.
081000     IF I-CAT-SILT AND I-CAPS-WANTED AND (NOT I-GAUGE-UNREINF)
081100             AND I-CAP-TYPE NOT = SPACE
081200         EVALUATE TRUE
081300             WHEN I-CAP-OSHA
081400                 MOVE 'cap-osha' TO W-CAP-SKU
081500                 MOVE 03.90 TO W-CAP-DEFAULT
081600             WHEN I-CAP-PLASTIC
081700                 MOVE 'cap-plastic' TO W-CAP-SKU
081800                 MOVE 01.05 TO W-CAP-DEFAULT
081900             WHEN OTHER
082000                 MOVE SPACES TO W-CAP-SKU
082100                 MOVE 0 TO W-CAP-DEFAULT
082200         END-EVALUATE
082300     END-IF.
082400
082500*  THREE SEPARATE CALLS TO THE SAME LOOKUP ROUTINE - ONE PER
082600*  MATERIAL LINE - EACH TIME LOADING LOOKUP-AREA WITH THAT
082700*  MATERIAL'S OWN SKU/DEFAULT PAIR BEFORE THE PERFORM, THEN
082800*  PULLING THE RESOLVED PRICE BACK OUT RIGHT AFTER.
082900     MOVE W-FABRIC-SKU TO W-LOOKUP-SKU.
083000     MOVE W-FABRIC-DEFAULT TO W-LOOKUP-DEFAULT.
083100     PERFORM 2450-PRICE-LOOKUP THRU 2450-EXIT.
083200     MOVE W-LOOKUP-PRICE TO W-FABRIC-PRICE.
083300
083400     MOVE W-POST-SKU TO W-LOOKUP-SKU.
083500     MOVE W-POST-DEFAULT TO W-LOOKUP-DEFAULT.
083600     PERFORM 2450-PRICE-LOOKUP THRU 2450-EXIT.
083700     MOVE W-LOOKUP-PRICE TO W-POST-PRICE.
083800
083900*  CAPS SKIP THE LOOKUP ENTIRELY WHEN NO CAP WAS PICKED ABOVE -
084000*  A BLANK SKU WOULD NEVER MATCH A PRICE BOOK ENTRY ANYWAY, SO
084100*  THIS JUST SAVES A WASTED SERIAL SEARCH.
084200     IF W-CAP-SKU = SPACES
084300         MOVE 0 TO W-CAP-PRICE
084400     ELSE
084500         MOVE W-CAP-SKU TO W-LOOKUP-SKU
084600         MOVE W-CAP-DEFAULT TO W-LOOKUP-DEFAULT
084700         PERFORM 2450-PRICE-LOOKUP THRU 2450-EXIT
084800         MOVE W-LOOKUP-PRICE TO W-CAP-PRICE
084900     END-IF.
085000     GO TO 2200-X.
085100
085200*  BAD CATEGORY CODE - NEITHER 'S' NOR 'O'.  NO FABRIC OR POST
085300*  SKU CAN BE PICKED, SO QUANTITIES AND COSTS ALL COME OUT ZERO
085400*  AND THE JOB PRICES AS AN EMPTY ESTIMATE RATHER THAN ABEND -
085500*  THE OPERATOR CATCHES IT ON THE PRINTED PROPOSAL WHEN EVERY
085600*  LINE ITEM IS MISSING (REQ 04-188).  NONE OF THE PRICE BOOK
085700*  LOOKUPS ABOVE ARE WORTH RUNNING AGAINST A BLANK SKU, SO THIS
085800*  PATH SKIPS THEM AND ZEROES THE PRICE FIELDS DIRECTLY.
085900 2200-BAD-CATEGORY.
086000     MOVE 8 TO W-SPACING.
086100     MOVE SPACES TO W-FABRIC-SKU.
086200     MOVE SPACES TO W-POST-SKU.
086300     MOVE SPACES TO W-CAP-SKU.
086400     MOVE 0 TO W-FABRIC-DEFAULT.
086500     MOVE 0 TO W-POST-DEFAULT.
086600     MOVE 0 TO W-CAP-DEFAULT.
086700     MOVE 0 TO W-FABRIC-PRICE.
086800     MOVE 0 TO W-POST-PRICE.
086900     MOVE 0 TO W-CAP-PRICE.
087000
087100 2200-X.
087200     EXIT.
087300
087400*  LOOKS UP W-LOOKUP-SKU IN THE PRICE BOOK TABLE.  ON A MISS, OR
087500*  WHEN THE TABLE PRICE IS ZERO, THE CALLER'S DEFAULT IS KEPT.
087600 2450-PRICE-LOOKUP.
087700     MOVE W-LOOKUP-DEFAULT TO W-LOOKUP-PRICE.
087800     MOVE 'NO' TO W-FOUND-SW.
087900     PERFORM 2460-PRICE-TEST
088000         VARYING SUB-PB FROM 1 BY 1
088100             UNTIL SUB-PB > C-PB-COUNT OR W-FOUND-SW = 'YES'.
088200 2450-EXIT.
088300     EXIT.
088400
088500*  W-FOUND-SW STOPS THE VARYING LOOP AT 2450-PRICE-LOOKUP AS SOON
088600*  AS A MATCHING SKU TURNS UP - A ZERO PRICE IN THE BOOK IS
088700*  TREATED AS "NOT YET PRICED" AND THE CALLER'S HARD-CODED
088800*  DEFAULT IS LEFT STANDING RATHER THAN OVERWRITTEN WITH ZERO.
088900 2460-PRICE-TEST.
089000     IF T-PB-SKU(SUB-PB) = W-LOOKUP-SKU
089100         MOVE 'YES' TO W-FOUND-SW
089200         IF T-PB-PRICE(SUB-PB) NOT = 0
089300             MOVE T-PB-PRICE(SUB-PB) TO W-LOOKUP-PRICE
089400         END-IF
089500     END-IF.
089600
089700*----------------------------------------------------------------
089800*  QUANTITY ENGINE - REQUIRED FOOTAGE, POSTS, ROLLS, CAPS
089900*----------------------------------------------------------------
090000*  WASTE-INFLATED FOOTAGE DRIVES EVERY QUANTITY AND COST BELOW -
090100*  SEE THE NOTE AT 2610-MAIN-LINE FOR WHY THE PRINTED CUSTOMER
090200*  LINE STILL BILLS OFF THE BARE I-TOTAL-LF INSTEAD.
090300 2300-QUANTITY-ENGINE.
090400     IF I-TOTAL-LF = 0
090500         MOVE 0 TO W-REQUIRED-FT
090600     ELSE
090700         COMPUTE W-REQUIRED-FT ROUNDED =
090800             I-TOTAL-LF * (1 + (W-WASTE-INT / 100))
090900     END-IF.
091000
091100     IF W-REQUIRED-FT > 0
091200         PERFORM 2310-CALC-POSTS
091300         PERFORM 2320-CALC-ROLLS
091400     ELSE
091500         MOVE 0 TO W-POSTS
091600         MOVE 0 TO W-ROLLS
091700     END-IF.
091800
091900     IF I-CAT-SILT AND I-CAPS-WANTED AND (NOT I-GAUGE-UNREINF)
092000             AND I-CAP-TYPE NOT = SPACE
092100         MOVE W-POSTS TO W-CAPS-QTY
092200     ELSE
092300         MOVE 0 TO W-CAPS-QTY
092400     END-IF.
092500
092600*  09/19/86 TRH - POSTS/ROLLS ROUND UP TO THE NEXT WHOLE UNIT.
092700*  NO INTRINSIC CEILING FUNCTION ON THIS COMPILER - DIVIDE DOWN,
092800*  THEN BUMP BY ONE IF THE REMAINDER PROVES IT DIDN'T COME OUT
092900*  EVEN (REQ 86-203).
093000 2310-CALC-POSTS.                                                 REQ86203
093100     COMPUTE W-POSTS = W-REQUIRED-FT / W-SPACING.
093200     COMPUTE W-CEIL-CHECK = W-POSTS * W-SPACING.
093300     IF W-CEIL-CHECK < W-REQUIRED-FT
093400         ADD 1 TO W-POSTS
093500     END-IF.
093600     ADD 1 TO W-POSTS.
093700
093800*  ROLLS ARE FIGURED ON A FLAT 100 LF PER ROLL - THE SAME ROUND-UP
093900*  TRICK AS 2310-CALC-POSTS ABOVE, JUST WITHOUT THE "ADD 1 FOR THE
094000*  END POST" STEP SINCE A ROLL HAS NO END-POST EQUIVALENT.
094100 2320-CALC-ROLLS.
094200     COMPUTE W-ROLLS = W-REQUIRED-FT / 100.
094300     COMPUTE W-CEIL-CHECK = W-ROLLS * 100.
094400     IF W-CEIL-CHECK < W-REQUIRED-FT
094500         ADD 1 TO W-ROLLS
094600     END-IF.
094700
094800*----------------------------------------------------------------
094900*  COST ENGINE - MATERIAL, MATERIAL TAX, LABOR, FUEL
095000*----------------------------------------------------------------
095100 2400-COST-ENGINE.
095200*  FABRIC COST IS FIGURED ON THE FULL WASTE-INFLATED FOOTAGE - THE
095300*  COMPANY ACTUALLY BUYS THAT MUCH MATERIAL FROM THE SUPPLIER,
095400*  EVEN THOUGH THE CUSTOMER IS ONLY BILLED FOR THE BARE RUN.
095500     COMPUTE W-FABRIC-COST ROUNDED =
095600         W-REQUIRED-FT * W-FABRIC-PRICE.
095700     COMPUTE W-HARDWARE-COST ROUNDED =
095800         W-POSTS * W-POST-PRICE.
095900     COMPUTE W-CAPS-COST ROUNDED =
096000         W-CAPS-QTY * W-CAP-PRICE.
096100     COMPUTE W-MATERIAL-SUBTOTAL ROUNDED =
096200         W-FABRIC-COST + W-HARDWARE-COST + W-CAPS-COST.
096300*  MATERIAL TAX HERE IS THE COMPANY'S OWN SUPPLIER SALES TAX ON
096400*  WHAT IT BUYS - A SEPARATE FIGURE FROM THE CUSTOMER SALES TAX
096500*  COMPUTED LATER AT 2700-CUSTOMER-TOTALS, THOUGH BOTH HAPPEN TO
096600*  USE THE SAME 8.25% STATE RATE.
096700     COMPUTE W-MATERIAL-TAX ROUNDED =
096800         W-MATERIAL-SUBTOTAL * 0.0825.
096900
097000*  LABOR IS FIGURED AS A CREW-DAYS RATE AGAINST 2500 LF/DAY OF
097100*  PRODUCTION - SKIPPED ENTIRELY WHEN THERE IS NO FOOTAGE, SINCE
097200*  A ZERO-FOOTAGE JOB (REMOVAL-ONLY, FOR INSTANCE) HAS NO FENCE
097300*  CREW DAYS TO BILL.
097400     IF W-REQUIRED-FT > 0
097500         COMPUTE W-PROJECT-DAYS = W-REQUIRED-FT / 2500
097600         COMPUTE W-LABOR-COST ROUNDED = W-PROJECT-DAYS * 554.34
097700         PERFORM 2410-CALC-BILLING-DAYS
097800         COMPUTE W-FUEL-COST ROUNDED = 65.00 * W-BILLING-DAYS
097900     ELSE
098000         MOVE 0 TO W-PROJECT-DAYS
098100         MOVE 0 TO W-LABOR-COST
098200         MOVE 0 TO W-BILLING-DAYS
098300         MOVE 0 TO W-FUEL-COST
098400     END-IF.
098500
098600*  02/14/94 TRH - LABOR IS FIGURED ON FRACTIONAL PROJECT DAYS, NOT
098700*  ROUNDED TO A WHOLE DAY - ONLY THE FUEL BILLING DAYS ARE ROUNDED
098800*  UP (REQ 94-021)
098900 2410-CALC-BILLING-DAYS.
099000     COMPUTE W-BILLING-DAYS = W-PROJECT-DAYS.
099100     COMPUTE W-CEIL-CHECK = W-BILLING-DAYS.
099200     IF W-CEIL-CHECK < W-PROJECT-DAYS
099300         ADD 1 TO W-BILLING-DAYS
099400     END-IF.
099500
099600*----------------------------------------------------------------
099700*  FENCE REMOVAL PRICING - TIERED FLOOR, $800 JOB MINIMUM
099800*----------------------------------------------------------------
099900*  06/30/88 TRH - ADDED PER SALES MANAGER (REQ 88-255).  OLD-FENCE
100000*  TEARDOWN IS NOT A MATERIAL SALE - IT IS LABOR AND DUMP-FEE
100100*  PRICED AS ITS OWN LINE ITEM, BUT IT STILL RIDES ON THE SAME
100200*  REQUIRED-FOOTAGE (WASTE-INFLATED) BASE THE FABRIC WAS COSTED
100300*  ON, SINCE THE CREW HAS TO CLEAR THE WHOLE RUN INCLUDING WASTE
100400*  BEFORE THE NEW FENCE CAN GO UP.
100500*  11/14/88 TRH - $800 MINIMUM JOB ADDED (REQ 88-340).  A SMALL
100600*  BACKYARD TEARDOWN DOES NOT COVER THE TRUCK AND DUMP FEE AT THE
100700*  PER-FOOT RATE, SO ANY JOB THAT PRICES BELOW $800 IS BUMPED UP
100800*  TO THE $800 FLOOR AND THE PER-FOOT UNIT PRICE IS BACKED INTO
100900*  FROM THAT FLOOR SO THE LINE ITEM BELOW STILL MULTIPLIES OUT
101000*  CORRECTLY ON THE PRINTED PROPOSAL.
101100 2500-REMOVAL-PRICING.                                            REQ88255
101200*  REMOVAL IS PRICED AT 40% OF THE CURRENT FABRIC LINEAL-FOOT
101300*  PRICE AS A STARTING POINT - THAT NUMBER ALONE RUNS TOO CHEAP
101400*  ON SMALL JOBS, WHICH IS WHY THE TIERED FLOOR BELOW EXISTS.
101500     COMPUTE W-REMOVAL-BASE = W-PRICE-PER-LF * 0.40.
101600
101700*  THE FLOOR DROPS AS THE JOB GETS BIGGER - A SMALL JOB CANNOT
101800*  ABSORB THE FIXED TRUCK/CREW COST OVER FEW FEET, SO IT CARRIES
101900*  THE HIGHEST FLOOR; A LARGE JOB SPREADS THAT SAME FIXED COST
102000*  OVER MANY FEET AND CAN CARRY A LOWER ONE.  BETWEEN 2,000 AND
102100*  10,000 REQUIRED FEET THE FLOOR IS NOT A FLAT STEP BUT A
102200*  STRAIGHT-LINE INTERPOLATION FROM 0.9000 DOWN TO 0.8000 SO
102300*  THERE IS NO SHARP JUMP IN PRICE AT EITHER END OF THAT RANGE -
102400*  A JOB AT 2,001 FEET PRICES ONLY A HAIR BELOW ONE AT 2,000.
102500     EVALUATE TRUE
102600         WHEN W-REQUIRED-FT < 800
102700             MOVE 1.1500 TO W-REMOVAL-FLOOR
102800         WHEN W-REQUIRED-FT < 2000
102900             MOVE 0.9000 TO W-REMOVAL-FLOOR
103000         WHEN W-REQUIRED-FT < 10000
103100             COMPUTE W-REMOVAL-FLOOR =
103200                 0.9000 + (((0.8000 - 0.9000) / (10000 - 2000))
103300                     * (W-REQUIRED-FT - 2000))
103400         WHEN OTHER
103500             MOVE 0.8000 TO W-REMOVAL-FLOOR
103600     END-EVALUATE.
103700
103800*  THE CUSTOMER NEVER PAYS LESS THAN THE FLOOR - WHICHEVER OF
103900*  THE 40% BASE OR THE TIERED FLOOR IS HIGHER WINS.
104000     IF W-REMOVAL-BASE > W-REMOVAL-FLOOR
104100         MOVE W-REMOVAL-BASE TO W-REMOVAL-UNIT
104200     ELSE
104300         MOVE W-REMOVAL-FLOOR TO W-REMOVAL-UNIT
104400     END-IF.
104500
104600     COMPUTE W-REMOVAL-TOTAL ROUNDED =
104700         W-REMOVAL-UNIT * W-REQUIRED-FT.
104800
104900*  LAST CHECK - IF THE WHOLE REMOVAL JOB STILL PRICES UNDER THE
105000*  $800 MINIMUM EVEN AT THE TIERED FLOOR, THE TOTAL IS BUMPED TO
105100*  $800 FLAT AND THE UNIT PRICE IS RECOMPUTED BACKWARD FROM THAT
105200*  TOTAL SO W-REMOVAL-UNIT TIMES W-REQUIRED-FT STILL EQUALS THE
105300*  $800 MINIMUM WHEN THE LINE ITEM IS BUILT AT 2630-REMOVAL-LINE.
105400     IF W-REMOVAL-TOTAL < 800.00
105500         MOVE 800.00 TO W-REMOVAL-TOTAL
105600         COMPUTE W-REMOVAL-UNIT = 800.00 / W-REQUIRED-FT
105700     END-IF.
105800
105900*----------------------------------------------------------------
106000*  BUILD THE CUSTOMER LINE ITEMS - MAIN FENCE, CAPS, REMOVAL
106100*----------------------------------------------------------------
106200*  THREE POSSIBLE LINES PER JOB, EACH OPTIONAL ON ITS OWN TEST -
106300*  A JOB WITH NO FOOTAGE WRITES NO MAIN LINE, A JOB WITH NO CAPS
106400*  WANTED WRITES NO CAP LINE, AND A JOB THAT DIDN'T ASK FOR
106500*  REMOVAL WRITES NO REMOVAL LINE.  EACH SUB-PARAGRAPH LOADS THE
106600*  W-LI-xxx-HOLD FIELDS FOR ITS OWN LINE AND THEN FALLS INTO
106700*  2660-KEEP-LINE-ITEM TO WRITE IT AND DECIDE WHETHER IT COUNTS
106800*  AGAINST THE 27-LINE PROPOSAL CAP.
106900 2600-BUILD-LINE-ITEMS.
107000     MOVE 0 TO C-LI-COUNT.
107100     MOVE 0 TO W-LI-KEPT-COUNT.
107200     MOVE 'NO' TO W-LI-TRUNCATED.
107300
107400     PERFORM 2610-MAIN-LINE.
107500     PERFORM 2620-CAPS-LINE.
107600     PERFORM 2630-REMOVAL-LINE.
107700
107800*  THE MAIN FENCE LINE PRICES OFF I-TOTAL-LF - THE FOOTAGE THE
107900*  CUSTOMER ASKED FOR - NOT W-REQUIRED-FT, WHICH IS THAT SAME
108000*  FOOTAGE INFLATED BY THE WASTE PERCENT.  THE CUSTOMER IS
108100*  BUYING THE RUN THEY ASKED FOR; THE WASTE ALLOWANCE IS BAKED
108200*  INTO THE QUANTITIES OF FABRIC/POSTS/ROLLS THE COMPANY BUYS,
108300*  NOT INTO WHAT SHOWS ON THE CUSTOMER'S OWN LINE ITEM.
108400 2610-MAIN-LINE.
108500     IF I-TOTAL-LF > 0
108600         MOVE I-TOTAL-LF TO W-LI-QTY-HOLD
108700         MOVE 'LF' TO W-LI-UNIT-HOLD
108800         MOVE W-PRICE-PER-LF TO W-LI-PRICE-HOLD
108900         COMPUTE W-LI-TOTAL-HOLD ROUNDED =
109000             W-PRICE-PER-LF * I-TOTAL-LF
109100*  THE LINE DESCRIPTION NAMES THE EXACT FABRIC THE CREW WILL
109200*  INSTALL SO THE CUSTOMER CAN SEE WHAT THEY ARE PAYING FOR -
109300*  IT FOLLOWS THE SAME CATEGORY/GAUGE TEST AS THE SKU PICK AT
109400*  2200-SELECT-SKUS, JUST RESTATED AS A PRINTABLE NAME.
109500         EVALUATE TRUE
109600             WHEN I-CAT-SILT AND I-GAUGE-UNREINF
109700                 MOVE 'Unreinforced Silt Fence (Wood Stakes)'
109800                     TO W-LI-ITEM-HOLD
109900             WHEN I-CAT-SILT AND I-GAUGE-14G
110000                 MOVE '14 Gauge Silt Fence' TO W-LI-ITEM-HOLD
110100             WHEN I-CAT-SILT
110200                 MOVE '12.5 Gauge Silt Fence' TO W-LI-ITEM-HOLD
110300             WHEN OTHER
110400                 MOVE 'Plastic Orange Fence' TO W-LI-ITEM-HOLD
110500         END-EVALUATE
110600         PERFORM 2660-KEEP-LINE-ITEM
110700     END-IF.
110800
110900*  SAFETY CAP LINE - ONLY WRITTEN WHEN W-CAPS-QTY CAME OUT
111000*  ABOVE ZERO AT 2300-QUANTITY-ENGINE, WHICH ALREADY CHECKED
111100*  SILT CATEGORY, CAPS-WANTED, REINFORCED GAUGE AND A VALID
111200*  CAP TYPE - NOTHING FURTHER TO TEST HERE BEYOND THE QTY.
111300 2620-CAPS-LINE.
111400     IF W-CAPS-QTY > 0
111500         MOVE W-CAPS-QTY TO W-LI-QTY-HOLD
111600         MOVE 'Safety Caps' TO W-LI-ITEM-HOLD
111700         MOVE 'EA' TO W-LI-UNIT-HOLD
111800         MOVE W-CAP-PRICE TO W-LI-PRICE-HOLD
111900         COMPUTE W-LI-TOTAL-HOLD ROUNDED =
112000             W-CAP-PRICE * W-CAPS-QTY
112100         PERFORM 2660-KEEP-LINE-ITEM
112200     END-IF.
112300
112400*  THE CUSTOMER LINE USES THE 4-DECIMAL REMOVAL UNIT PRICE
112500*  AGAINST THE ENTERED FOOTAGE - NOT THE REMOVAL TOTAL ABOVE,
112600*  WHICH IS FIGURED AGAINST THE WASTE-INFLATED FOOTAGE.
112700 2630-REMOVAL-LINE.
112800     IF I-REMOVAL-WANTED AND W-REQUIRED-FT > 0
112900         MOVE I-TOTAL-LF TO W-LI-QTY-HOLD
113000         MOVE 'Fence Removal' TO W-LI-ITEM-HOLD
113100         MOVE 'LF' TO W-LI-UNIT-HOLD
113200         COMPUTE W-LI-PRICE-HOLD ROUNDED = W-REMOVAL-UNIT
113300         COMPUTE W-LI-TOTAL-HOLD ROUNDED =
113400             W-REMOVAL-UNIT * I-TOTAL-LF
113500         PERFORM 2660-KEEP-LINE-ITEM
113600     END-IF.
113700
113800*  07/21/93 DLW - PROPOSAL FORM ONLY HOLDS 27 DETAIL LINES.  KEPT
113900*  LINES BEYOND THAT ARE DROPPED FROM THE PRINTED PROPOSAL AND
114000*  THE TRUNCATION WARNING IS SET, BUT EVERY BUILT LINE STILL
114100*  GOES TO THE BILLING DETAIL FILE BELOW (REQ 93-166).
114200 2660-KEEP-LINE-ITEM.
114300*  THE BILLING DETAIL FILE GETS EVERY LINE BUILT ABOVE, WHETHER
114400*  IT IS BLANK OR NOT - THAT WAY THE FILE'S RECORD COUNT ALWAYS
114500*  LINES UP WITH THREE RECORDS PER ESTIMATE, WHICH IS WHAT THE
114600*  DOWNSTREAM BILLING EXTRACT EXPECTS.  THE PRINTED PROPOSAL IS
114700*  PICKIER - ONLY A LINE WITH A REAL ITEM NAME AND SOME QTY OR
114800*  DOLLAR AMOUNT MAKES IT INTO THE KEPT-LINE TABLE BELOW.
114900     MOVE I-EST-ID         TO LI-EST-ID.
115000     MOVE W-LI-QTY-HOLD    TO LI-QTY.
115100     MOVE W-LI-ITEM-HOLD   TO LI-ITEM.
115200     MOVE W-LI-UNIT-HOLD   TO LI-UNIT.
115300     MOVE W-LI-PRICE-HOLD  TO LI-PRICE-EACH.
115400     MOVE W-LI-TOTAL-HOLD  TO LI-LINE-TOTAL.
115500     WRITE O-LINEITEM-REC.
115600
115700     ADD 1 TO C-LI-COUNT.
115800*  C-LI-COUNT TALLIES EVERY LINE BUILT, KEPT OR NOT, FOR WHATEVER
115900*  FUTURE REPORT MIGHT WANT A BUILT-VS-KEPT RATIO BY ESTIMATE.
116000     IF W-LI-ITEM-HOLD NOT = SPACES
116100             AND (W-LI-QTY-HOLD > 0 OR W-LI-TOTAL-HOLD > 0)
116200         IF W-LI-KEPT-COUNT < 27
116300             ADD 1 TO W-LI-KEPT-COUNT
116400             MOVE W-LI-QTY-HOLD   TO T-LI-QTY(W-LI-KEPT-COUNT)
116500             MOVE W-LI-ITEM-HOLD  TO T-LI-ITEM(W-LI-KEPT-COUNT)
116600             MOVE W-LI-UNIT-HOLD  TO T-LI-UNIT(W-LI-KEPT-COUNT)
116700             MOVE W-LI-PRICE-HOLD
116800                 TO T-LI-PRICE-EACH(W-LI-KEPT-COUNT)
116900             MOVE W-LI-TOTAL-HOLD
117000                 TO T-LI-LINE-TOTAL(W-LI-KEPT-COUNT)
117100         ELSE
117200             MOVE 'YES' TO W-LI-TRUNCATED
117300         END-IF
117400     END-IF.
117500
117600*----------------------------------------------------------------
117700*  CUSTOMER TOTALS, INTERNAL COST, GROSS PROFIT AND MARGIN
117800*----------------------------------------------------------------
117900*  03/09/92 TRH - MARGIN PCT AND GOOD/CHECK PROFIT STATUS ADDED
118000*  TO THE SUMMARY RECORD AND THE PROPOSAL (REQ 92-047).
118100 2700-CUSTOMER-TOTALS.                                            REQ92047
118200*  MAIN-LINE REVENUE IS PRICED AGAINST W-REQUIRED-FT THE SAME AS
118300*  THE MATERIAL QUANTITIES AT 2400-COST-ENGINE - UNLIKE THE
118400*  PRINTED CUSTOMER LINE ITEM AT 2610-MAIN-LINE, WHICH BILLS THE
118500*  BARE I-TOTAL-LF.  THE CUSTOMER SUBTOTAL BELOW IS BUILT FROM
118600*  THIS WASTE-INFLATED FIGURE, NOT FROM THE SUM OF THE PRINTED
118700*  LINE ITEM TOTALS, SO THE TWO WILL NOT ALWAYS TIE OUT TO THE
118800*  PENNY - THAT HAS ALWAYS BEEN THE CASE AND IS NOT A BUG.
118900     IF W-REQUIRED-FT > 0
119000         COMPUTE W-MAIN-REVENUE ROUNDED =
119100             W-PRICE-PER-LF * W-REQUIRED-FT
119200     ELSE
119300         MOVE 0 TO W-MAIN-REVENUE
119400     END-IF.
119500
119600     COMPUTE W-CAPS-REVENUE ROUNDED = W-CAP-PRICE * W-CAPS-QTY.
119700
119800     COMPUTE W-CUST-SUBTOTAL ROUNDED =
119900         W-MAIN-REVENUE + W-CAPS-REVENUE + W-REMOVAL-TOTAL.
120000
120100*  08/15/91 DLW - REMOVE-TAX FLAG ADDED FOR TAX-EXEMPT CUSTOMERS
120200*  (REQ 91-188).  SOME CUSTOMERS - MOSTLY COUNTY AND SCHOOL
120300*  DISTRICT WORK - ARE TAX-EXEMPT BY LAW, AND THE ESTIMATOR
120400*  MARKS THAT ON THE INDIVIDUAL REQUEST RECORD RATHER THAN THE
120500*  PROGRAM GUESSING FROM THE CUSTOMER NAME.  WHEN THE FLAG IS
120600*  NOT SET, STATE SALES TAX APPLIES TO THE FULL MATERIAL AND
120700*  LABOR SUBTOTAL AT THE STANDARD 8.25% RATE.
120800     IF I-REMOVE-TAX-WANTED
120900         MOVE 0 TO W-TAX-RATE
121000         MOVE 0 TO W-SALES-TAX
121100     ELSE
121200         MOVE 0.0825 TO W-TAX-RATE
121300         COMPUTE W-SALES-TAX ROUNDED =
121400             W-CUST-SUBTOTAL * W-TAX-RATE
121500     END-IF.
121600
121700     COMPUTE W-CUST-TOTAL ROUNDED =
121800         W-CUST-SUBTOTAL + W-SALES-TAX.
121900
122000*  INTERNAL COST IS WHAT THE REMOVAL JOB COSTS THE COMPANY, NOT
122100*  WHAT IT BILLS THE CUSTOMER FOR - REMOVAL HAS NO LINE HERE
122200*  BECAUSE IT IS PRICED TO JUST CLEAR ITS OWN COST (SEE THE
122300*  $800 MINIMUM BACKWARD-COMPUTE AT 2500-REMOVAL-PRICING), SO IT
122400*  DOES NOT FACTOR INTO THE MARGIN CALCULATION BELOW EITHER.
122500     COMPUTE W-INTERNAL-COST ROUNDED =
122600         W-MATERIAL-SUBTOTAL + W-MATERIAL-TAX
122700             + W-LABOR-COST + W-FUEL-COST.
122800
122900*  MARGIN BASE IS MAIN FENCE PLUS CAPS REVENUE ONLY - REMOVAL IS
123000*  LEFT OUT OF BOTH SIDES OF THE MARGIN CALCULATION ON PURPOSE,
123100*  THE SAME WAY IT IS LEFT OUT OF INTERNAL COST ABOVE.
123200     COMPUTE W-MARGIN-BASE ROUNDED =
123300         W-MAIN-REVENUE + W-CAPS-REVENUE.
123400
123500     COMPUTE W-GROSS-PROFIT ROUNDED =
123600         W-MARGIN-BASE - W-INTERNAL-COST.
123700
123800     IF W-MARGIN-BASE > 0
123900         COMPUTE W-MARGIN-PCT ROUNDED =
124000             (W-GROSS-PROFIT / W-MARGIN-BASE) * 100
124100     ELSE
124200         MOVE 0 TO W-MARGIN-PCT
124300     END-IF.
124400
124500*  30% IS THE SHOP'S LONGSTANDING CUTOFF FOR A HEALTHY FENCE JOB -
124600*  ANYTHING BELOW THAT PRINTS 'CHECK PROFIT' ON THE PROPOSAL SO
124700*  THE ESTIMATOR CAN RE-PRICE BEFORE THE QUOTE GOES OUT, RATHER
124800*  THAN FINDING OUT AFTER THE JOB IS BOOKED (REQ 92-047).
124900     IF W-MARGIN-PCT >= 30
125000         MOVE 'GOOD' TO W-PROFIT-STATUS
125100     ELSE
125200         MOVE 'CHECK PROFIT' TO W-PROFIT-STATUS
125300     END-IF.
125400
125500     PERFORM 2710-WRITE-SUMMARY.
125600
125700*  ONE SUMMARY RECORD PER ESTIMATE - STRAIGHT FIELD-FOR-FIELD
125800*  MOVES FROM WORKING STORAGE TO SU- FIELDS, IN THE SAME ORDER
125900*  THE FIELDS APPEAR IN THE COPYBOOK LAYOUT SO A MAINTAINER CAN
126000*  CHECK THIS PARAGRAPH AGAINST THE RECORD DESCRIPTION LINE BY
126100*  LINE.
126200 2710-WRITE-SUMMARY.
126300     MOVE I-EST-ID             TO SU-EST-ID.
126400     MOVE W-REQUIRED-FT        TO SU-REQUIRED-FT.
126500     MOVE W-POSTS              TO SU-POSTS.
126600     MOVE W-ROLLS              TO SU-ROLLS.
126700     MOVE W-CAPS-QTY           TO SU-CAPS-QTY.
126800     MOVE W-FABRIC-COST        TO SU-FABRIC-COST.
126900     MOVE W-HARDWARE-COST      TO SU-HARDWARE-COST.
127000     MOVE W-CAPS-COST          TO SU-CAPS-COST.
127100     MOVE W-MATERIAL-SUBTOTAL  TO SU-MATERIAL-SUBTOTAL.
127200     MOVE W-MATERIAL-TAX       TO SU-MATERIAL-TAX.
127300     MOVE W-LABOR-COST         TO SU-LABOR-COST.
127400     MOVE W-FUEL-COST          TO SU-FUEL-COST.
127500     MOVE W-REMOVAL-UNIT       TO SU-REMOVAL-UNIT.
127600     MOVE W-REMOVAL-TOTAL      TO SU-REMOVAL-TOTAL.
127700     MOVE W-CUST-SUBTOTAL      TO SU-CUST-SUBTOTAL.
127800     MOVE W-TAX-RATE           TO SU-TAX-RATE.
127900     MOVE W-SALES-TAX          TO SU-SALES-TAX.
128000     MOVE W-CUST-TOTAL         TO SU-CUST-TOTAL.
128100     MOVE W-INTERNAL-COST      TO SU-INTERNAL-COST.
128200     MOVE W-GROSS-PROFIT       TO SU-GROSS-PROFIT.
128300     MOVE W-MARGIN-PCT         TO SU-MARGIN-PCT.
128400     MOVE W-PROFIT-STATUS      TO SU-PROFIT-STATUS.
128500     WRITE O-SUMMARY-REC.
128600
128700*----------------------------------------------------------------
128800*  PROPOSAL REPORT BLOCK FOR THIS ESTIMATE
128900*----------------------------------------------------------------
129000*  ONE HEADER/COLUMN PAIR, UP TO 27 DETAIL LINES, AN OPTIONAL
129100*  TRUNCATION NOTICE, A TOTALS LINE AND A STATUS LINE - IN THAT
129200*  ORDER, PER ESTIMATE, MATCHING THE SHOP'S OTHER PRINTED
129300*  PROPOSAL FORMS (SEE COBLSC05/06 PRTOUT FOR THE SAME HEADER-
129400*  THEN-DETAIL-THEN-TOTAL SHAPE).
129500 2800-PROPOSAL-DETAIL.
129600     PERFORM 2805-PROPOSAL-HEADER.
129700     PERFORM 2810-PROPOSAL-LINES
129800         VARYING SUB-LI FROM 1 BY 1
129900             UNTIL SUB-LI > W-LI-KEPT-COUNT.
130000     IF W-LI-TRUNCATED = 'YES'
130100         PERFORM 2815-TRUNCATION-WARNING
130200     END-IF.
130300     PERFORM 2820-PROPOSAL-TOTALS.
130400     PERFORM 2830-PROPOSAL-STATUS.
130500
130600 2805-PROPOSAL-HEADER.
130700*  AT-EOP ON EACH WRITE BELOW CATCHES A PAGE BREAK MID-ESTIMATE
130800*  AND RE-PRINTS THE COMPANY TITLE AT 9200-HEADINGS BEFORE THE
131000*  USED ON ITS OWN PRTOUT.
131100     MOVE I-EST-ID TO O-EST-ID.
131200     MOVE W-PROJECT-TITLE TO O-PROJECT-TITLE.
131300     WRITE PRTLINE FROM PROPOSAL-HEADER-LINE
131400         AFTER ADVANCING 2 LINES
131500             AT EOP
131600                 PERFORM 9200-HEADINGS.
131700     WRITE PRTLINE FROM PROPOSAL-COLUMN-LINE
131800         AFTER ADVANCING 1 LINE.
131900
132000*  WALKS T-LI-xxx(SUB-LI) IN THE SAME ORDER THE LINES WERE KEPT
132100*  AT 2660-KEEP-LINE-ITEM - SUB-LI IS DRIVEN BY THE PERFORM
132200*  VARYING AT 2800-PROPOSAL-DETAIL, NOT RESET HERE.
132300 2810-PROPOSAL-LINES.
132400     MOVE T-LI-QTY(SUB-LI)        TO O-LI-QTY.
132500     MOVE T-LI-ITEM(SUB-LI)       TO O-LI-ITEM.
132600     MOVE T-LI-UNIT(SUB-LI)       TO O-LI-UNIT.
132700     MOVE T-LI-PRICE-EACH(SUB-LI) TO O-LI-PRICE-EACH.
132800     MOVE T-LI-LINE-TOTAL(SUB-LI) TO O-LI-LINE-TOTAL.
132900     WRITE PRTLINE FROM PROPOSAL-DETAIL-LINE
133000         AFTER ADVANCING 1 LINE
133100             AT EOP
133200                 PERFORM 9200-HEADINGS.
133300
133400*  ONLY REACHED WHEN W-LI-TRUNCATED WAS SET 'YES' AT 2660-KEEP-
133500*  LINE-ITEM - I.E. MORE THAN 27 BILLABLE LINES ON ONE ESTIMATE.
133600*  THE OPERATOR NEEDS TO SEE THIS ON THE PROPOSAL ITSELF RATHER
133700*  THAN DISCOVER IT BY RECONCILING AGAINST THE BILLING FILE.
133800 2815-TRUNCATION-WARNING.
133900     WRITE PRTLINE FROM TRUNCATION-LINE
134000         AFTER ADVANCING 1 LINE.
134100
134200 2820-PROPOSAL-TOTALS.
134300     MOVE 0 TO W-GRAND-SUBTOTAL.
134400     PERFORM 2821-SUM-LINE
134500         VARYING SUB-LI FROM 1 BY 1
134600             UNTIL SUB-LI > W-LI-KEPT-COUNT.
134700
134800*  THE PRINTED PROPOSAL HAS TO AGREE WITH THE TAX DECISION MADE
134900*  FOR THE SUMMARY RECORD ABOVE AT 2700-CUSTOMER-TOTALS, SO THE
135000*  SAME I-REMOVE-TAX-WANTED TEST IS REPEATED HERE RATHER THAN
135100*  CARRYING A SAVED RATE FORWARD FROM THAT PARAGRAPH.
135200     IF I-REMOVE-TAX-WANTED
135300         MOVE 0 TO W-PROP-TAX-RATE
135400         MOVE '(removed)' TO O-TAX-REMOVED-TAG
135500     ELSE
135600         MOVE 0.0825 TO W-PROP-TAX-RATE
135700         MOVE SPACES TO O-TAX-REMOVED-TAG
135800     END-IF.
135900
136000     COMPUTE W-PROP-SALES-TAX ROUNDED =
136100         W-GRAND-SUBTOTAL * W-PROP-TAX-RATE.
136200     COMPUTE W-PROP-GRAND-TOTAL ROUNDED =
136300         W-GRAND-SUBTOTAL + W-PROP-SALES-TAX.
136400
136500     MOVE W-GRAND-SUBTOTAL TO O-GRAND-SUBTOTAL.
136600     COMPUTE O-TAX-RATE-PCT = W-PROP-TAX-RATE * 100.
136700     MOVE W-PROP-SALES-TAX TO O-SALES-TAX.
136800     MOVE W-PROP-GRAND-TOTAL TO O-GRAND-TOTAL.
136900
137000     WRITE PRTLINE FROM PROPOSAL-TOTALS-LINE
137100         AFTER ADVANCING 2 LINES
137200             AT EOP
137300                 PERFORM 9200-HEADINGS.
137400
137500*  GRAND SUBTOTAL ON THE PRINTED PROPOSAL IS THE SUM OF THE KEPT
137600*  LINE TOTALS, NOT W-CUST-SUBTOTAL FROM 2700-CUSTOMER-TOTALS -
137700*  SEE THE NOTE THERE ABOUT WHY THE TWO CAN DIFFER BY A PENNY OR
137800*  TWO WHEN WASTE PERCENT IS IN PLAY.
137900 2821-SUM-LINE.
138000     ADD T-LI-LINE-TOTAL(SUB-LI) TO W-GRAND-SUBTOTAL.
138100
138200*  MARGIN PCT AND PROFIT STATUS WERE ALREADY FIGURED AT
138300*  2700-CUSTOMER-TOTALS - THIS JUST CARRIES THEM ONTO THE
138400*  PRINTED PROPOSAL'S LAST LINE SO THE ESTIMATOR SEES THE SAME
138500*  GOOD/CHECK PROFIT CALL THE SUMMARY RECORD CARRIES.
138600 2830-PROPOSAL-STATUS.
138700     MOVE W-MARGIN-PCT TO O-MARGIN-PCT.
138800     MOVE W-PROFIT-STATUS TO O-PROFIT-STATUS.
138900     WRITE PRTLINE FROM PROPOSAL-STATUS-LINE
139000         AFTER ADVANCING 1 LINE
139100             AT EOP
139200                 PERFORM 9200-HEADINGS.
139300
139400*  10/03/95 DLW - CONTROL TOTALS ADDED AT END OF RUN (REQ 95-241)
139500*  SO THE OPERATOR CAN TIE THE RUN'S ESTIMATE COUNT AND DOLLARS
139600*  BACK TO THE INPUT FILE'S RECORD COUNT WITHOUT RE-ADDING THE
139700*  WHOLE SUMMARY FILE BY HAND.  ACCUMULATED ONCE PER ESTIMATE
139800*  FROM 2000-MAINLINE, PRINTED ONLY AT 3000-CLOSING.
139900 2900-RUN-TOTALS.
140000*  ONE ESTIMATE COUNTED HERE - W-CUST-TOTAL AND W-GROSS-PROFIT
140100*  ARE WHATEVER 2700-CUSTOMER-TOTALS LEFT BEHIND FOR THIS PASS.
140200     ADD 1 TO C-GT-EST-COUNT.
140300     ADD W-CUST-TOTAL TO C-GT-CUST-TOTAL.
140400     ADD W-GROSS-PROFIT TO C-GT-GROSS-PROFIT.
140500
140600*----------------------------------------------------------------
140700*  END OF RUN
140800*----------------------------------------------------------------
140900 3000-CLOSING.
141000     MOVE C-GT-EST-COUNT      TO O-GT-EST-COUNT.
141100     MOVE C-GT-CUST-TOTAL     TO O-GT-CUST-TOTAL.
141200     MOVE C-GT-GROSS-PROFIT   TO O-GT-GROSS-PROFIT.
141300     WRITE PRTLINE FROM RUN-TOTALS-LINE
141400         AFTER ADVANCING 3 LINES.
141500
141600*  ALL FIVE FILES CLOSED TOGETHER HERE - PRICEBK WAS ALREADY AT
141700*  END OF FILE SINCE 1100-LOAD-PRICEBOOK, BUT IT STAYS OPEN UNTIL
141800*  NOW SO A SINGLE CLOSING PARAGRAPH HANDLES EVERY FILE THE SAME WAY.
141900     CLOSE ESTREQ.
142000     CLOSE PRICEBK.
142100     CLOSE LINEOUT.
142200     CLOSE SUMOUT.
142300     CLOSE PRTOUT.
142400
142500*  CALLED FROM 1000-INIT (THE PRIMING READ) AND AGAIN AT THE
142600*  BOTTOM OF EVERY PASS OF 2000-MAINLINE - A SINGLE READ
142700*  PARAGRAPH RATHER THAN TWO COPIES OF THE SAME READ STATEMENT.
142800 9000-READ-ESTIMATE.
142900     READ ESTREQ
143000         AT END
143100             MOVE 'NO' TO MORE-RECS.
143200
143300*  PAGE COUNTER AND TOP-OF-FORM SKIP - CALLED FROM 1000-INIT FOR
143400*  PAGE ONE AND FROM THE AT-EOP CLAUSE ON EVERY PRTOUT WRITE
143500*  STATEMENT FROM 2800-PROPOSAL-DETAIL ON DOWN WHEN THE LINAGE
143600*  COUNTER TRIPS PAST THE FOOTING LINE.
143700 9200-HEADINGS.
143800     ADD 1 TO C-PCTR.
143900     MOVE C-PCTR TO O-PCTR.
144000     WRITE PRTLINE FROM COMPANY-TITLE
144100         AFTER ADVANCING TOP-OF-FORM.
